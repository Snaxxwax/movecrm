000100*****************************************************************
000200* FECHA       : 27/04/1989                                      *
000300* PROGRAMADOR : JOSE LUIS BARILLAS (JLBR)                        *
000400* APLICACION  : MOVECRM - COTIZACIONES DE MUDANZA               *
000500* PROGRAMA    : QTSVALID                                        *
000600* TIPO        : SUBPROGRAMA (CALLED)                             *
000700* DESCRIPCION : RUTINA UNICA DE VALIDACION DE CAMPOS, INVOCADA   *
000800*             : POR CALL DESDE QTBPRC01 Y CUALQUIER OTRO PROGRAMA*
000900*             : DEL SUBSISTEMA DE COTIZACIONES QUE NECESITE      *
001000*             : VALIDAR CORREO, TELEFONO, FECHA, RANGO DECIMAL,  *
001100*             : RANGO ENTERO O CLAVE DE TENANT (SLUG)            *
001200* ARCHIVOS    : NINGUNO (SUBPROGRAMA SIN E/S)                    *
001300* PROGRAMA(S) : LLAMADO POR QTBPRC01, QTBRPT01                   *
001400* BPM/RATIONAL: 341208                                           *
001500* NOMBRE      : VALIDADOR CENTRAL DE CAMPOS DE COTIZACION        *
001600*****************************************************************
001700*                 B I T A C O R A   D E   C A M B I O S         *
001800*****************************************************************
001900* 27/04/1989 JLBR 341208 VERSION INICIAL - VALIDA CORREO,        *
002000*             TELEFONO Y FECHA DE MOVIMIENTO                     *
002100* 11/08/1990 JLBR 341320 SE AGREGA VALIDACION DE RANGO DECIMAL   *
002200*             Y RANGO ENTERO PARA USO GENERAL DEL SUBSISTEMA     *
002300* 23/02/1992 EEDR 341401 SE AGREGA VALIDACION DE CLAVE DE TENANT *
002400*             (SLUG) PARA EL PROCESO DE CARGA DE COTIZACIONES    *
002500* 14/03/1994 PEDR 341475 SE CORRIGE VALIDACION DE FECHA: EL MES  *
002600*             DEBE ESTAR ENTRE 01 Y 12 Y EL DIA SEGUN EL MES     *
002700* 01/09/1998 PEDR 298880 REVISION GENERAL PARA EL AGNO 2000 -    *
002800*             SE CONFIRMA QUE LA FECHA RECIBIDA TRAE CUATRO      *
002900*             POSICIONES DE AGNO (AAAAMMDD)                      *
003000* 19/06/2000 EEDR 341699 SE AGREGA VALIDACION DE CAMPO REQUERIDO *
003100*             DE SOLICITUD DE COTIZACION (FUNCION CAMPO-REQ)      *
003200* 20/11/2002 EEDR 341723 SE CORRIGE VALIDACION DE TELEFONO:      *
003300*             RANGO AHORA 10-15 DIGITOS, TELEFONO EN BLANCO      *
003400*             ES VALIDO (CAMPO OPCIONAL), Y SE AGREGA FORMATO    *
003500*             DE SALIDA (TICKET MCQ-220)                         *
003600* 03/12/2002 JLBR 341732 SE CORRIGE VALIDACION DE CORREO: SOLO   *
003700*             SE CONTABA LA PRIMERA ARROBA (a@b@c.com PASABA) Y  *
003800*             SOLO SE BUSCABA EL PRIMER PUNTO DESPUES DE LA      *
003900*             ARROBA SIN VALIDAR EL SUFIJO DEL DOMINIO; AHORA SE *
004000*             EXIGE UNA SOLA ARROBA, SE LOCALIZA EL ULTIMO PUNTO *
004100*             Y SE VERIFICAN DOS LETRAS MINIMO AL FINAL          *
004200*             (TICKET MCQ-225)                                   *
004300* 03/12/2002 JLBR 341733 SE COMPLETA VALIDACION DE CLAVE DE      *
004400*             TENANT (SLUG): FALTABA EL RANGO DE LONGITUD (2-50) *
004500*             Y EL RECHAZO DE GUION AL INICIO O AL FINAL         *
004600*             (TICKET MCQ-226)                                   *
004700*****************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.     QTSVALID.
005000 AUTHOR.         JOSE LUIS BARILLAS.
005100 INSTALLATION.   MOVECRM DATA CENTER.
005200 DATE-WRITTEN.   27/04/1989.
005300 DATE-COMPILED.
005400 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-370.
005800 OBJECT-COMPUTER. IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006400*****************************************************************
006500*         TABLA DE DIAS POR MES, PARA VALIDAR FECHAS            *
006600*****************************************************************
006700 01  TABLA-DIAS-POR-MES-INIC.
006800     05  FILLER                PIC X(24) VALUE
006900         '312831303130313130313031'.
007000 01  DIA-FIN-MES-R REDEFINES TABLA-DIAS-POR-MES-INIC.
007100     05  DIA-FIN-MES           PIC 99 OCCURS 12 TIMES.
007200
007300*****************************************************************
007400*      TABLA DE CARACTERES VALIDOS PARA CLAVE DE TENANT (SLUG)  *
007500*      MINUSCULAS, DIGITOS Y GUION, SEGUN REGLA DEL NEGOCIO      *
007600*****************************************************************
007700 01  WKS-ALFABETO-SLUG.
007800     05  FILLER                PIC X(37) VALUE
007900         'abcdefghijklmnopqrstuvwxyz0123456789'.
008000 01  WKS-ALFABETO-SLUG-R REDEFINES WKS-ALFABETO-SLUG.
008100     05  WKS-CARACTER-SLUG     PIC X(01) OCCURS 37 TIMES.
008200
008300*****************************************************************
008400*                 A R E A S   D E   T R A B A J O               *
008500*****************************************************************
008600 77  WKS-POS-ARROBA            PIC 9(02) COMP VALUE ZERO.
008700 77  WKS-POS-PUNTO             PIC 9(02) COMP VALUE ZERO.
008800 77  WKS-CANT-ARROBA           PIC 9(02) COMP VALUE ZERO.
008900 77  WKS-LONGITUD-SUFIJO       PIC 9(02) COMP VALUE ZERO.
009000 77  WKS-LONGITUD-CAMPO        PIC 9(02) COMP VALUE ZERO.
009100 77  WKS-CARACTER-ACTUAL       PIC X(01) VALUE SPACES.
009200 77  WKS-DIGITOS-SW            PIC X(01) VALUE 'N'.
009300     88  WKS-SOLO-DIGITOS                VALUE 'Y'.
009400 77  WKS-ENCONTRADO-SW         PIC X(01) VALUE 'N'.
009500     88  WKS-CARACTER-VALIDO             VALUE 'Y'.
009600 77  WKS-SUFIJO-VALIDO-SW      PIC X(01) VALUE 'N'.
009700     88  WKS-SUFIJO-VALIDO               VALUE 'Y'.
009800 01  WKS-FECHA-TRABAJO.
009900     05  WKS-FECHA-AAAA        PIC 9(04) VALUE ZERO.
010000     05  WKS-FECHA-MM          PIC 9(02) VALUE ZERO.
010100     05  WKS-FECHA-DD          PIC 9(02) VALUE ZERO.
010200 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
010300     05  WKS-FECHA-NUMERICA    PIC 9(08).
010400
010500 77  WKS-BISIESTO-SW           PIC X(01) VALUE 'N'.
010600     88  WKS-ES-BISIESTO                 VALUE 'Y'.
010700 77  WKS-LIMITE-MES            PIC 99 VALUE ZERO.
010800 77  WKS-COCIENTE              PIC 9(06) COMP VALUE ZERO.
010900 77  WKS-RESIDUO-4             PIC 9(06) COMP VALUE ZERO.
011000 77  WKS-RESIDUO-100           PIC 9(06) COMP VALUE ZERO.
011100 77  WKS-RESIDUO-400           PIC 9(06) COMP VALUE ZERO.
011200 77  WKS-I                     PIC 9(02) COMP VALUE ZERO.
011300 77  WKS-J                     PIC 9(02) COMP VALUE ZERO.
011400 77  WKS-TEL-DIGITOS           PIC X(15) VALUE SPACES.
011500
011600 LINKAGE SECTION.
011700 01  LK-FUNCION                PIC X(08).
011800 01  LK-ENTRADA                PIC X(50).
011900 01  LK-SALIDA                 PIC X(50).
012000 01  LK-VALOR-NUM              PIC S9(09)V99.
012100 01  LK-MINIMO-NUM             PIC S9(09)V99.
012200 01  LK-MAXIMO-NUM             PIC S9(09)V99.
012300 01  LK-VALIDO-SW              PIC X(01).
012400     88  LK-ES-VALIDO                    VALUE 'Y'.
012500 01  LK-MENSAJE                PIC X(40).
012600
012700*****************************************************************
012800 PROCEDURE DIVISION USING LK-FUNCION, LK-ENTRADA, LK-SALIDA,
012900                           LK-VALOR-NUM, LK-MINIMO-NUM,
013000                           LK-MAXIMO-NUM, LK-VALIDO-SW,
013100                           LK-MENSAJE.
013200*****************************************************************
013300*          S E C C I O N   P R I N C I P A L   ( D I S P A T C H )
013400*****************************************************************
013500 000-MAIN SECTION.
013600     MOVE 'N'    TO LK-VALIDO-SW
013700     MOVE SPACES TO LK-SALIDA
013800     MOVE SPACES TO LK-MENSAJE
013900     EVALUATE LK-FUNCION
014000        WHEN 'EMAIL'
014100             PERFORM 1000-VALIDA-EMAIL
014200        WHEN 'PHONE'
014300             PERFORM 2000-VALIDA-TELEFONO
014400        WHEN 'FECHA'
014500             PERFORM 3000-VALIDA-FECHA
014600        WHEN 'DECIMAL'
014700             PERFORM 4000-VALIDA-RANGO-DECIMAL
014800        WHEN 'ENTERO'
014900             PERFORM 5000-VALIDA-RANGO-ENTERO
015000        WHEN 'SLUG'
015100             PERFORM 6000-VALIDA-SLUG
015200        WHEN 'CAMPOREQ'
015300             PERFORM 7000-VALIDA-CAMPO-REQ
015400        WHEN OTHER
015500             MOVE 'FUNCION DE VALIDACION NO RECONOCIDA'
015600                                  TO LK-MENSAJE
015700     END-EVALUATE
015800     GOBACK.
015900 000-MAIN-E. EXIT.
016000
016100*****************************************************************
016200*   VALIDA DIRECCION DE CORREO: DEBE TENER EXACTAMENTE UNA      *
016300*   ARROBA, Y EL DOMINIO DESPUES DE LA ARROBA DEBE TERMINAR EN  *
016400*   AL MENOS DOS LETRAS DESPUES DEL ULTIMO PUNTO (TICKET        *
016500*   MCQ-225, NOV/2002)                                          *
016600*****************************************************************
016700 1000-VALIDA-EMAIL SECTION.
016800     MOVE ZERO TO WKS-LONGITUD-CAMPO
016900     INSPECT LK-ENTRADA TALLYING WKS-LONGITUD-CAMPO
017000             FOR CHARACTERS BEFORE INITIAL SPACE
017100     MOVE ZERO TO WKS-POS-ARROBA WKS-POS-PUNTO WKS-CANT-ARROBA
017200     IF WKS-LONGITUD-CAMPO = ZERO
017300        MOVE 'CORREO ELECTRONICO REQUERIDO' TO LK-MENSAJE
017400     ELSE
017500        PERFORM 1010-BUSCA-ARROBA
017600           VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-LONGITUD-CAMPO
017700        IF WKS-CANT-ARROBA NOT = 1
017800           MOVE 'CORREO DEBE TENER UNA SOLA ARROBA (@)' TO LK-MENSAJE
017900        ELSE
018000           PERFORM 1020-BUSCA-PUNTO
018100              VARYING WKS-I FROM WKS-POS-ARROBA BY 1
018200              UNTIL WKS-I > WKS-LONGITUD-CAMPO
018300           IF WKS-POS-PUNTO = ZERO
018400              OR WKS-POS-PUNTO <= WKS-POS-ARROBA + 1
018500              MOVE 'CORREO SIN DOMINIO VALIDO' TO LK-MENSAJE
018600           ELSE
018700              PERFORM 1030-VALIDA-SUFIJO
018800              IF WKS-SUFIJO-VALIDO
018900                 MOVE 'Y' TO LK-VALIDO-SW
019000                 INSPECT LK-ENTRADA CONVERTING
019100                    'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
019200                    'abcdefghijklmnopqrstuvwxyz'
019300                 MOVE LK-ENTRADA TO LK-SALIDA
019400              ELSE
019500                 MOVE 'DOMINIO SIN AL MENOS DOS LETRAS AL FINAL'
019600                                      TO LK-MENSAJE
019700              END-IF
019800           END-IF
019900        END-IF
020000     END-IF.
020100 1000-VALIDA-EMAIL-E. EXIT.
020200
020300*CUENTA LAS ARROBAS DEL CORREO Y GUARDA LA POSICION DE LA PRIMERA
020400 1010-BUSCA-ARROBA SECTION.
020500     IF LK-ENTRADA(WKS-I:1) = '@'
020600        ADD 1 TO WKS-CANT-ARROBA
020700        IF WKS-POS-ARROBA = ZERO
020800           MOVE WKS-I TO WKS-POS-ARROBA
020900        END-IF
021000     END-IF.
021100 1010-BUSCA-ARROBA-E. EXIT.
021200
021300*BUSCA EL ULTIMO PUNTO DESPUES DE LA ARROBA (ES EL QUE SEPARA EL
021400*TLD DEL RESTO DEL DOMINIO, NO EL PRIMERO QUE SE ENCUENTRE)
021500 1020-BUSCA-PUNTO SECTION.
021600     IF LK-ENTRADA(WKS-I:1) = '.' AND WKS-I > WKS-POS-ARROBA
021700        MOVE WKS-I TO WKS-POS-PUNTO
021800     END-IF.
021900 1020-BUSCA-PUNTO-E. EXIT.
022000
022100*VERIFICA QUE DESPUES DEL ULTIMO PUNTO HAYA POR LO MENOS DOS
022200*CARACTERES Y QUE TODOS SEAN ALFABETICOS (EL TLD DEL DOMINIO)
022300 1030-VALIDA-SUFIJO SECTION.
022400     MOVE 'Y' TO WKS-SUFIJO-VALIDO-SW
022500     COMPUTE WKS-LONGITUD-SUFIJO = WKS-LONGITUD-CAMPO -
022600             WKS-POS-PUNTO
022700     IF WKS-LONGITUD-SUFIJO < 2
022800        MOVE 'N' TO WKS-SUFIJO-VALIDO-SW
022900     ELSE
023000        PERFORM 1040-VERIFICA-LETRA-SUFIJO
023100           VARYING WKS-I FROM WKS-POS-PUNTO + 1 BY 1
023200           UNTIL WKS-I > WKS-LONGITUD-CAMPO
023300     END-IF.
023400 1030-VALIDA-SUFIJO-E. EXIT.
023500
023600*VERIFICA UN CARACTER DEL SUFIJO DEL DOMINIO (DEBE SER LETRA)
023700 1040-VERIFICA-LETRA-SUFIJO SECTION.
023800     IF LK-ENTRADA(WKS-I:1) IS NOT ALPHABETIC
023900        MOVE 'N' TO WKS-SUFIJO-VALIDO-SW
024000     END-IF.
024100 1040-VERIFICA-LETRA-SUFIJO-E. EXIT.
024200
024300*****************************************************************
024400*   VALIDA TELEFONO: CAMPO OPCIONAL, SI VIENE EN BLANCO ES      *
024500*   VALIDO.  SE QUITAN ESPACIOS, GUIONES Y PARENTESIS, EL       *
024600*   RESULTADO DEBE TENER ENTRE 10 Y 15 DIGITOS NUMERICOS.       *
024700*   EL FORMATO DE SALIDA DEPENDE DE LA CANTIDAD DE DIGITOS      *
024800*   (TICKET MCQ-220, AGO/1999)                                  *
024900*****************************************************************
025000 2000-VALIDA-TELEFONO SECTION.
025100     MOVE SPACES TO LK-SALIDA
025200     MOVE SPACES TO WKS-TEL-DIGITOS
025300     MOVE ZERO   TO WKS-J
025400     MOVE ZERO   TO WKS-LONGITUD-CAMPO
025500     INSPECT LK-ENTRADA TALLYING WKS-LONGITUD-CAMPO
025600             FOR CHARACTERS BEFORE INITIAL SPACE
025700     IF WKS-LONGITUD-CAMPO = ZERO
025800        MOVE 'Y' TO LK-VALIDO-SW
025900     ELSE
026000        PERFORM 2010-COPIA-DIGITO
026100           VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-LONGITUD-CAMPO
026200        IF WKS-J < 10 OR WKS-J > 15
026300           MOVE 'TELEFONO DEBE TENER ENTRE 10 Y 15 DIGITOS'
026400                                TO LK-MENSAJE
026500        ELSE
026600           MOVE 'Y' TO LK-VALIDO-SW
026700           MOVE LK-SALIDA(1:WKS-J) TO WKS-TEL-DIGITOS
026800           PERFORM 2020-FORMATEA-TELEFONO
026900        END-IF
027000     END-IF.
027100 2000-VALIDA-TELEFONO-E. EXIT.
027200
027300 2010-COPIA-DIGITO SECTION.
027400     MOVE LK-ENTRADA(WKS-I:1) TO WKS-CARACTER-ACTUAL
027500     IF WKS-CARACTER-ACTUAL IS NUMERIC
027600        ADD 1 TO WKS-J
027700        MOVE WKS-CARACTER-ACTUAL TO LK-SALIDA(WKS-J:1)
027800     END-IF.
027900 2010-COPIA-DIGITO-E. EXIT.
028000
028100*****************************************************************
028200*   DA FORMATO AL TELEFONO SEGUN LA CANTIDAD DE DIGITOS:        *
028300*   10 DIGITOS     (XXX) XXX-XXXX                               *
028400*   11 DIGITOS, EMPIEZA CON 1    +1 (XXX) XXX-XXXX              *
028500*   CUALQUIER OTRA CANTIDAD VALIDA    +NNNNNNNNNN...            *
028600*****************************************************************
028700 2020-FORMATEA-TELEFONO SECTION.
028800     MOVE SPACES TO LK-SALIDA
028900     EVALUATE TRUE
029000        WHEN WKS-J = 10
029100           STRING '(' DELIMITED BY SIZE
029200                  WKS-TEL-DIGITOS(1:3) DELIMITED BY SIZE
029300                  ') ' DELIMITED BY SIZE
029400                  WKS-TEL-DIGITOS(4:3) DELIMITED BY SIZE
029500                  '-' DELIMITED BY SIZE
029600                  WKS-TEL-DIGITOS(7:4) DELIMITED BY SIZE
029700                  INTO LK-SALIDA
029800        WHEN WKS-J = 11 AND WKS-TEL-DIGITOS(1:1) = '1'
029900           STRING '+1 (' DELIMITED BY SIZE
030000                  WKS-TEL-DIGITOS(2:3) DELIMITED BY SIZE
030100                  ') ' DELIMITED BY SIZE
030200                  WKS-TEL-DIGITOS(5:3) DELIMITED BY SIZE
030300                  '-' DELIMITED BY SIZE
030400                  WKS-TEL-DIGITOS(8:4) DELIMITED BY SIZE
030500                  INTO LK-SALIDA
030600        WHEN OTHER
030700           STRING '+' DELIMITED BY SIZE
030800                  WKS-TEL-DIGITOS(1:WKS-J) DELIMITED BY SIZE
030900                  INTO LK-SALIDA
031000     END-EVALUATE.
031100 2020-FORMATEA-TELEFONO-E. EXIT.
031200
031300*****************************************************************
031400*   VALIDA FECHA EN FORMATO AAAAMMDD: AGNO MAYOR A CERO, MES    *
031500*   ENTRE 01 Y 12, DIA SEGUN EL MES Y AGNO BISIESTO              *
031600*****************************************************************
031700 3000-VALIDA-FECHA SECTION.
031800     IF LK-ENTRADA(1:8) NOT NUMERIC
031900        MOVE 'FECHA DEBE SER NUMERICA AAAAMMDD' TO LK-MENSAJE
032000     ELSE
032100        MOVE LK-ENTRADA(1:4) TO WKS-FECHA-AAAA
032200        MOVE LK-ENTRADA(5:2) TO WKS-FECHA-MM
032300        MOVE LK-ENTRADA(7:2) TO WKS-FECHA-DD
032400        IF WKS-FECHA-AAAA = ZERO
032500           MOVE 'AGNO DE FECHA INVALIDO' TO LK-MENSAJE
032600        ELSE
032700           IF WKS-FECHA-MM < 1 OR WKS-FECHA-MM > 12
032800              MOVE 'MES DE FECHA INVALIDO' TO LK-MENSAJE
032900           ELSE
033000              PERFORM 3100-VERIFICA-BISIESTO
033100              MOVE DIA-FIN-MES(WKS-FECHA-MM) TO WKS-LIMITE-MES
033200              IF WKS-FECHA-MM = 2 AND WKS-ES-BISIESTO
033300                 ADD 1 TO WKS-LIMITE-MES
033400              END-IF
033500              IF WKS-FECHA-DD < 1 OR WKS-FECHA-DD > WKS-LIMITE-MES
033600                 MOVE 'DIA DE FECHA INVALIDO' TO LK-MENSAJE
033700              ELSE
033800                 MOVE 'Y'           TO LK-VALIDO-SW
033900                 MOVE LK-ENTRADA(1:8) TO LK-SALIDA(1:8)
034000              END-IF
034100           END-IF
034200        END-IF
034300     END-IF.
034400 3000-VALIDA-FECHA-E. EXIT.
034500
034600*VERIFICA SI EL AGNO RECIBIDO ES BISIESTO (DIVISIBLE ENTRE 4, Y
034700*SI ES DIVISIBLE ENTRE 100 DEBE SERLO TAMBIEN ENTRE 400)
034800 3100-VERIFICA-BISIESTO SECTION.
034900     MOVE 'N' TO WKS-BISIESTO-SW
035000     DIVIDE WKS-FECHA-AAAA BY 4   GIVING WKS-COCIENTE
035100                                  REMAINDER WKS-RESIDUO-4
035200     DIVIDE WKS-FECHA-AAAA BY 100 GIVING WKS-COCIENTE
035300                                  REMAINDER WKS-RESIDUO-100
035400     DIVIDE WKS-FECHA-AAAA BY 400 GIVING WKS-COCIENTE
035500                                  REMAINDER WKS-RESIDUO-400
035600     IF WKS-RESIDUO-4 = ZERO
035700        IF WKS-RESIDUO-100 NOT = ZERO OR WKS-RESIDUO-400 = ZERO
035800           MOVE 'Y' TO WKS-BISIESTO-SW
035900        END-IF
036000     END-IF.
036100 3100-VERIFICA-BISIESTO-E. EXIT.
036200
036300*****************************************************************
036400*   VALIDA QUE UN VALOR DECIMAL ESTE DENTRO DEL RANGO RECIBIDO  *
036500*****************************************************************
036600 4000-VALIDA-RANGO-DECIMAL SECTION.
036700     IF LK-VALOR-NUM < LK-MINIMO-NUM
036800        MOVE 'VALOR MENOR AL MINIMO PERMITIDO' TO LK-MENSAJE
036900     ELSE
037000        IF LK-VALOR-NUM > LK-MAXIMO-NUM
037100           MOVE 'VALOR MAYOR AL MAXIMO PERMITIDO' TO LK-MENSAJE
037200        ELSE
037300           MOVE 'Y' TO LK-VALIDO-SW
037400        END-IF
037500     END-IF.
037600 4000-VALIDA-RANGO-DECIMAL-E. EXIT.
037700
037800*****************************************************************
037900*   VALIDA QUE UN VALOR ENTERO ESTE DENTRO DEL RANGO RECIBIDO   *
038000*   (SE USA EL MISMO CAMPO NUMERICO, SIN DECIMALES)             *
038100*****************************************************************
038200 5000-VALIDA-RANGO-ENTERO SECTION.
038300     IF LK-VALOR-NUM < LK-MINIMO-NUM
038400        MOVE 'VALOR ENTERO MENOR AL MINIMO PERMITIDO'
038500                             TO LK-MENSAJE
038600     ELSE
038700        IF LK-VALOR-NUM > LK-MAXIMO-NUM
038800           MOVE 'VALOR ENTERO MAYOR AL MAXIMO PERMITIDO'
038900                                TO LK-MENSAJE
039000        ELSE
039100           MOVE 'Y' TO LK-VALIDO-SW
039200        END-IF
039300     END-IF.
039400 5000-VALIDA-RANGO-ENTERO-E. EXIT.
039500
039600*****************************************************************
039700*   VALIDA CLAVE DE TENANT (SLUG): DE 2 A 50 CARACTERES, SOLO   *
039800*   MINUSCULAS, DIGITOS Y GUION, SIN ESPACIOS EN BLANCO, Y NO   *
039900*   PUEDE EMPEZAR NI TERMINAR CON GUION (TICKET MCQ-226,        *
040000*   NOV/2002)                                                    *
040100*****************************************************************
040200 6000-VALIDA-SLUG SECTION.
040300     MOVE ZERO TO WKS-LONGITUD-CAMPO
040400     INSPECT LK-ENTRADA TALLYING WKS-LONGITUD-CAMPO
040500             FOR CHARACTERS BEFORE INITIAL SPACE
040600     IF WKS-LONGITUD-CAMPO = ZERO
040700        MOVE 'CLAVE DE TENANT REQUERIDA' TO LK-MENSAJE
040800     ELSE
040900        IF WKS-LONGITUD-CAMPO < 2 OR WKS-LONGITUD-CAMPO > 50
041000           MOVE 'TENANT: LONGITUD DEBE SER DE 2 A 50'
041100                                TO LK-MENSAJE
041200        ELSE
041300           IF LK-ENTRADA(1:1) = '-'
041400              OR LK-ENTRADA(WKS-LONGITUD-CAMPO:1) = '-'
041500              MOVE 'TENANT: GUION AL INICIO O FINAL'
041600                   TO LK-MENSAJE
041700           ELSE
041800              MOVE 'Y' TO LK-VALIDO-SW
041900              PERFORM 6010-VERIFICA-CARACTER
042000                 VARYING WKS-I FROM 1 BY 1
042100                 UNTIL WKS-I > WKS-LONGITUD-CAMPO OR NOT LK-ES-VALIDO
042200              IF LK-ES-VALIDO
042300                 MOVE LK-ENTRADA TO LK-SALIDA
042400              ELSE
042500                 MOVE 'CLAVE DE TENANT TIENE CARACTER INVALIDO'
042600                                      TO LK-MENSAJE
042700              END-IF
042800           END-IF
042900        END-IF
043000     END-IF.
043100 6000-VALIDA-SLUG-E. EXIT.
043200
043300 6010-VERIFICA-CARACTER SECTION.
043400     MOVE LK-ENTRADA(WKS-I:1) TO WKS-CARACTER-ACTUAL
043500     IF WKS-CARACTER-ACTUAL = '-'
043600        CONTINUE
043700     ELSE
043800        MOVE 'N' TO WKS-ENCONTRADO-SW
043900        PERFORM 6020-COMPARA-ALFABETO
044000           VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 37
044100              OR WKS-CARACTER-VALIDO
044200        IF NOT WKS-CARACTER-VALIDO
044300           MOVE 'N' TO LK-VALIDO-SW
044400        END-IF
044500     END-IF.
044600 6010-VERIFICA-CARACTER-E. EXIT.
044700
044800 6020-COMPARA-ALFABETO SECTION.
044900     IF WKS-CARACTER-ACTUAL = WKS-CARACTER-SLUG (WKS-J)
045000        MOVE 'Y' TO WKS-ENCONTRADO-SW
045100     END-IF.
045200 6020-COMPARA-ALFABETO-E. EXIT.
045300
045400*****************************************************************
045500*   VALIDA QUE UN CAMPO DE TEXTO DE LA SOLICITUD DE COTIZACION  *
045600*   NO VENGA EN BLANCO (NOMBRE, DIRECCIONES, ETC.)               *
045700*****************************************************************
045800 7000-VALIDA-CAMPO-REQ SECTION.
045900     IF LK-ENTRADA = SPACES
046000        MOVE 'CAMPO REQUERIDO, NO PUEDE VENIR EN BLANCO'
046100                             TO LK-MENSAJE
046200     ELSE
046300        MOVE 'Y'       TO LK-VALIDO-SW
046400        MOVE LK-ENTRADA TO LK-SALIDA
046500     END-IF.
046600 7000-VALIDA-CAMPO-REQ-E. EXIT.

000100*****************************************************************
000200* FECHA       : 22/04/1989                                      *
000300* PROGRAMADOR : ERICK EDUARDO DUARTE RAMIREZ (EEDR)              *
000400* APLICACION  : MOVECRM - COTIZACIONES DE MUDANZA               *
000500* PROGRAMA    : QTBRPT01                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : ORDENA EL MAESTRO DE COTIZACIONES POR TENANT Y   *
000800*             : CORREO DE CLIENTE, Y PRODUCE EL REPORTE GERENCIAL*
000900*             : (DASHBOARD) CON RESUMEN DE CONTEOS Y CRECIMIENTO,*
001000*             : DISTRIBUCION DE VALOR, SEGMENTACION DE CLIENTES  *
001100*             : Y REPORTE FINANCIERO, TODO POR TENANT            *
001200* ARCHIVOS    : QMAST=C, PRIORP=C, DASHRPT=A                    *
001300* ACCION (ES) : C=CONSULTA, A=ACTUALIZA                         *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* CANAL       : BATCH NOCTURNO                                  *
001600* INSTALADO   : 29/04/1989                                      *
001700* BPM/RATIONAL: 341299                                          *
001800* NOMBRE      : MOTOR DE ANALITICA Y REPORTERIA                  *
001900*****************************************************************
002000*                 B I T A C O R A   D E   C A M B I O S         *
002100*****************************************************************
002200* 22/04/1989 EEDR 341299 VERSION INICIAL DEL PROGRAMA            *
002300* 14/05/1989 EEDR 341367 SE AGREGA SEGMENTACION DE CLIENTES POR  *
002400*             RUPTURA MENOR DE CORREO DENTRO DE CADA TENANT      *
002500* 06/06/1991 PEDR 341490 SE AGREGA CALCULO DE CRECIMIENTO CONTRA*
002600*             EL ARCHIVO DE PERIODO ANTERIOR (PRIOR-PERIOD)      *
002700* 25/07/1994 JLBR 341577 SE AGREGA REPORTE FINANCIERO (SECCION 4)*
002800*             Y TOTALES GENERALES AL FINAL DEL REPORTE           *
002900* 10/09/1999 PEDR 298901 REVISION PARA EL AGNO 2000 - SE VERIFICA*
003000*             QUE LAS FECHAS DEL MAESTRO SEAN DE OCHO POSICIONES*
003100* 02/10/2002 EEDR 341688 SE CORRIGE DISTRIBUCION DE VALOR: EL    *
003200*             RANGO SUPERIOR ES EXCLUSIVO SEGUN EL NEGOCIO       *
003300* 15/11/2002 EEDR 341710 SE AGREGA VALOR TOTAL Y PROMEDIO AL     *
003400*             DASHBOARD (TICKET MCQ-219)                         *
003500* 03/12/2002 EEDR 341731 SE AMPLIA WKM/PRP-QUOTE-NUMBER DE X(20) *
003600*             A X(23) PARA IGUALAR EL NUEVO ANCHO DE QTMAST      *
003700*             (TICKET MCQ-227)                                   *
003800*****************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.     QTBRPT01.
004100 AUTHOR.         ERICK EDUARDO DUARTE RAMIREZ.
004200 INSTALLATION.   MOVECRM DATA CENTER.
004300 DATE-WRITTEN.   22/04/1989.
004400 DATE-COMPILED.
004500 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-370.
004900 OBJECT-COMPUTER. IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT WORKREC ASSIGN TO SORTWK1.
005500
005600     SELECT QMAST   ASSIGN TO QMAST
005700            ORGANIZATION  IS LINE SEQUENTIAL
005800            ACCESS        IS SEQUENTIAL
005900            FILE STATUS   IS FS-QMAST.
006000
006100     SELECT PRIORP  ASSIGN TO PRIORP
006200            ORGANIZATION  IS LINE SEQUENTIAL
006300            ACCESS        IS SEQUENTIAL
006400            FILE STATUS   IS FS-PRIORP.
006500
006600     SELECT DASHRPT ASSIGN TO DASHRPT
006700            ORGANIZATION  IS LINE SEQUENTIAL
006800            ACCESS        IS SEQUENTIAL
006900            FILE STATUS   IS FS-DASHRPT.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300*****************************************************************
007400*          ARCHIVO DE TRABAJO PARA EL ORDENAMIENTO (SORT)       *
007500*****************************************************************
007600 SD  WORKREC.
007700 01  WORKAREA.
007800     05  WKM-TENANT-ID             PIC X(08).
007900     05  WKM-QUOTE-NUMBER          PIC X(23).
008000     05  WKM-CUSTOMER-EMAIL        PIC X(40).
008100     05  WKM-CUSTOMER-NAME         PIC X(30).
008200     05  WKM-CREATED-DATE          PIC 9(08).
008300     05  WKM-EXPIRES-DATE          PIC 9(08).
008400     05  WKM-STATUS                PIC X(12).
008500     05  WKM-TOTAL-CUBIC-FEET      PIC 9(05)V99.
008600     05  WKM-LABOR-HOURS           PIC 9(04)V99.
008700     05  WKM-DISTANCE-MILES        PIC 9(04)V9.
008800     05  WKM-SUBTOTAL              PIC 9(07)V99.
008900     05  WKM-TAX-AMOUNT            PIC 9(07)V99.
009000     05  WKM-TOTAL-AMOUNT          PIC 9(07)V99.
009100     05  FILLER                    PIC X(46).
009200
009300*   MAESTRO DE COTIZACIONES (ENTRADA, SE LEE Y SE LIBERA AL SORT)
009400 FD  QMAST
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 220 CHARACTERS.
009800     COPY QTMAST.
009900
010000*   MAESTRO DE COTIZACIONES DEL PERIODO ANTERIOR (PARA CRECIMIENTO)
010100 FD  PRIORP
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 220 CHARACTERS.
010500 01  REG-PRIORP                    PIC X(220).
010600 01  REG-PRIORP-R REDEFINES REG-PRIORP.
010700     05  PRP-TENANT-ID             PIC X(08).
010800     05  PRP-QUOTE-NUMBER          PIC X(23).
010900     05  PRP-CUSTOMER-EMAIL        PIC X(40).
011000     05  PRP-CUSTOMER-NAME         PIC X(30).
011100     05  PRP-CREATED-DATE          PIC 9(08).
011200     05  PRP-EXPIRES-DATE          PIC 9(08).
011300     05  PRP-STATUS                PIC X(12).
011400     05  PRP-TOTAL-CUBIC-FEET      PIC 9(05)V99.
011500     05  PRP-LABOR-HOURS           PIC 9(04)V99.
011600     05  PRP-DISTANCE-MILES        PIC 9(04)V9.
011700     05  PRP-SUBTOTAL              PIC 9(07)V99.
011800     05  PRP-TAX-AMOUNT            PIC 9(07)V99.
011900     05  PRP-TOTAL-AMOUNT          PIC 9(07)V99.
012000     05  FILLER                    PIC X(46).
012100
012200*   REPORTE GERENCIAL (SALIDA)
012300 FD  DASHRPT
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 132 CHARACTERS.
012700 01  LIN-DASHRPT                   PIC X(132).
012800
012900 WORKING-STORAGE SECTION.
013000*****************************************************************
013100*            AREA DE IMPRESION COMPARTIDA ENTRE SECCIONES       *
013200*****************************************************************
013300 01  WKS-AREA-IMPRESION.
013400     05  WKS-LINEA-BASE            PIC X(132) VALUE SPACES.
013500
013600 01  WKS-LIN-ENCABEZADO REDEFINES WKS-AREA-IMPRESION.
013700     05  LE-LITERAL                PIC X(28) VALUE
013800         'REPORTE DASHBOARD - TENANT:'.
013900     05  LE-TENANT                 PIC X(08).
014000     05  FILLER                    PIC X(96) VALUE SPACES.
014100
014200 01  WKS-LIN-SECCION1 REDEFINES WKS-AREA-IMPRESION.
014300     05  L1-LIT-TOTAL               PIC X(17) VALUE 'COTIZACIONES TOT:'.
014400     05  L1-TOTAL                   PIC ZZ,ZZ9.
014500     05  L1-LIT-APROB               PIC X(10) VALUE ' APROB.: '.
014600     05  L1-APROBADAS               PIC ZZ,ZZ9.
014700     05  L1-LIT-PEND                PIC X(10) VALUE ' PEND.: '.
014800     05  L1-PENDIENTES              PIC ZZ,ZZ9.
014900     05  L1-LIT-RECH                PIC X(10) VALUE ' RECH.: '.
015000     05  L1-RECHAZADAS              PIC ZZ,ZZ9.
015100     05  L1-LIT-CONV                PIC X(10) VALUE ' CONV %: '.
015200     05  L1-CONVERSION              PIC ZZ9.99.
015300     05  L1-LIT-CREC                PIC X(10) VALUE ' CREC %: '.
015400     05  L1-CREC-COTIZ              PIC -ZZ9.99.
015500     05  L1-LIT-CRECR               PIC X(11) VALUE ' CREC-REV:'.
015600     05  L1-CREC-REVENUE            PIC -ZZ9.99.
015700     05  FILLER                     PIC X(10) VALUE SPACES.
015800
015900*REGLON ADICIONAL DE LA SECCION 1 - VALOR TOTAL Y PROMEDIO DE
016000*LAS COTIZACIONES DEL TENANT (TICKET MCQ-219, AGO/1999)
016100 01  WKS-LIN-SECCION1B REDEFINES WKS-AREA-IMPRESION.
016200     05  L1B-LIT-VALTOT             PIC X(20)
016300         VALUE ' VALOR TOTAL COTIZ: '.
016400     05  L1B-VALOR-TOTAL            PIC ZZZ,ZZZ,ZZ9.99.
016500     05  L1B-LIT-VALPROM            PIC X(20)
016600         VALUE '  VALOR PROMEDIO: '.
016700     05  L1B-VALOR-PROMEDIO         PIC ZZZ,ZZ9.99.
016800     05  FILLER                     PIC X(68) VALUE SPACES.
016900
017000 01  WKS-LIN-SECCION2 REDEFINES WKS-AREA-IMPRESION.
017100     05  L2-LIT                     PIC X(20) VALUE 'DISTRIBUCION VALOR:'.
017200     05  L2-BUCKET                  PIC X(20).
017300     05  L2-LIT-CANT                PIC X(10) VALUE ' CANTIDAD:'.
017400     05  L2-CANTIDAD                PIC ZZ,ZZ9.
017500     05  FILLER                     PIC X(76) VALUE SPACES.
017600
017700 01  WKS-LIN-SECCION3 REDEFINES WKS-AREA-IMPRESION.
017800     05  L3-LIT                     PIC X(20) VALUE 'SEGMENTO CLIENTES: '.
017900     05  L3-SEGMENTO                PIC X(12).
018000     05  L3-LIT-CANT                PIC X(12) VALUE ' CLIENTES: '.
018100     05  L3-CANT-CLIENTES           PIC ZZ,ZZ9.
018200     05  L3-LIT-LTV                 PIC X(10) VALUE ' LTV PROM:'.
018300     05  L3-LTV-PROMEDIO            PIC ZZZ,ZZ9.99.
018400     05  FILLER                     PIC X(62) VALUE SPACES.
018500
018600 01  WKS-LIN-SECCION4 REDEFINES WKS-AREA-IMPRESION.
018700     05  L4-LIT                     PIC X(20) VALUE 'RESUMEN FINANCIERO:'.
018800     05  L4-LIT-BRUTO               PIC X(08) VALUE ' BRUTO:'.
018900     05  L4-BRUTO                   PIC ZZZ,ZZ9.99.
019000     05  L4-LIT-IMP                 PIC X(10) VALUE ' IMPUESTO:'.
019100     05  L4-IMPUESTO                PIC ZZZ,ZZ9.99.
019200     05  L4-LIT-NETO                PIC X(07) VALUE ' NETO:'.
019300     05  L4-NETO                    PIC ZZZ,ZZ9.99.
019400     05  L4-LIT-CERR                PIC X(09) VALUE ' CERRADO:'.
019500     05  L4-CERRADOS                PIC ZZ,ZZ9.
019600     05  L4-LIT-PROM                PIC X(11) VALUE ' PROM-DEAL:'.
019700     05  L4-PROMEDIO-DEAL           PIC ZZZ,ZZ9.99.
019800     05  FILLER                     PIC X(11) VALUE SPACES.
019900
020000*****************************************************************
020100*              INDICADORES DE FIN DE ARCHIVO                    *
020200*****************************************************************
020300 01  WKS-FLAGS.
020400     05  WKS-FIN-QMAST-SW          PIC X(01) VALUE 'N'.
020500         88  WKS-FIN-QMAST                    VALUE 'Y'.
020600     05  WKS-FIN-PRIORP-SW         PIC X(01) VALUE 'N'.
020700         88  WKS-FIN-PRIORP                   VALUE 'Y'.
020800     05  WKS-FIN-SORT-SW           PIC X(01) VALUE 'N'.
020900         88  WKS-FIN-SORT                     VALUE 'Y'.
021000     05  FILLER                    PIC X(05) VALUE SPACES.
021100
021200 01  WKS-FS-STATUS.
021300     05  FS-QMAST                  PIC 9(02) VALUE ZEROES.
021400     05  FS-PRIORP                 PIC 9(02) VALUE ZEROES.
021500     05  FS-DASHRPT                PIC 9(02) VALUE ZEROES.
021600     05  FILLER                    PIC X(06) VALUE SPACES.
021700
021800*****************************************************************
021900*     TABLA DE TOTALES DEL PERIODO ANTERIOR, POR TENANT          *
022000*****************************************************************
022100 01  WKS-CANT-TENANTS-ANT          PIC 9(02) COMP VALUE ZERO.
022200 01  WKS-TABLA-ANTERIOR.
022300     05  WKS-ANT-ENTRY OCCURS 50 TIMES INDEXED BY WKS-ANT-IDX.
022400         10  WKA-TENANT-ID         PIC X(08).
022500         10  WKA-TOTAL-COUNT       PIC 9(07) COMP-3.
022600         10  WKA-APROBADA-REVENUE  PIC 9(09)V99.
022700         10  FILLER                PIC X(10).
022800 01  WKS-ANT-ENCONTRADO-SW         PIC X(01) VALUE 'N'.
022900     88  WKS-ANT-ENCONTRADO                  VALUE 'Y'.
023000 01  WKS-ANT-TOTAL-COUNT           PIC 9(07) VALUE ZERO.
023100 01  WKS-ANT-APROBADA-REVENUE      PIC 9(09)V99 VALUE ZERO.
023200
023300*****************************************************************
023400*     TABLA DE RANGOS DE DISTRIBUCION DE VALOR DE COTIZACION     *
023500*****************************************************************
023600 01  WKS-TABLA-BUCKETS.
023700     05  WKS-BUCKET-ENTRY OCCURS 5 TIMES INDEXED BY WKS-BKT-IDX.
023800         10  BKT-LABEL             PIC X(20).
023900         10  BKT-LIMITE-INF        PIC 9(07)V99.
024000         10  BKT-LIMITE-SUP        PIC 9(07)V99.
024100         10  BKT-CONTADOR          PIC 9(05) COMP-3.
024200
024300*****************************************************************
024400*     TABLA DE SEGMENTOS DE CLIENTE (ONE-TIME/REPEAT/REGULAR/    *
024500*     FRECUENTE), REINICIADA AL CAMBIAR DE TENANT                *
024600*****************************************************************
024700 01  WKS-TABLA-SEGMENTOS.
024800     05  WKS-SEG-ENTRY OCCURS 4 TIMES INDEXED BY WKS-SEG-IDX.
024900         10  SEG-LABEL             PIC X(12).
025000         10  SEG-CANT-CLIENTES     PIC 9(05) COMP-3.
025100         10  SEG-SUMA-LTV          PIC 9(09)V99.
025200
025300*****************************************************************
025400*           CLAVES DE CONTROL DE RUPTURA (TENANT/CORREO)        *
025500*****************************************************************
025600 01  WKS-TENANT-ANTERIOR           PIC X(08) VALUE SPACES.
025700 01  WKS-CUSTOMER-ANTERIOR         PIC X(40) VALUE SPACES.
025800 01  WKS-CLIENTE-CANT              PIC 9(05) COMP VALUE ZERO.
025900 01  WKS-CLIENTE-LTV               PIC 9(09)V99 VALUE ZERO.
026000
026100*****************************************************************
026200*       ACUMULADORES POR TENANT (SECCION 1 Y GRAN TOTAL)        *
026300*****************************************************************
026400 01  WKS-TEN-TOTAL-COUNT           PIC 9(07) COMP-3 VALUE ZERO.
026500 01  WKS-TEN-APROBADAS             PIC 9(07) COMP-3 VALUE ZERO.
026600 01  WKS-TEN-PENDIENTES            PIC 9(07) COMP-3 VALUE ZERO.
026700 01  WKS-TEN-RECHAZADAS            PIC 9(07) COMP-3 VALUE ZERO.
026800 01  WKS-TEN-SUMA-VALOR-TOTAL      PIC 9(09)V99 VALUE ZERO.
026900 01  WKS-TEN-SUMA-APROBADA         PIC 9(09)V99 VALUE ZERO.
027000 01  WKS-TEN-CONVERSION            PIC 9(03)V99 VALUE ZERO.
027100 01  WKS-TEN-CREC-COTIZ            PIC S9(03)V99 VALUE ZERO.
027200 01  WKS-TEN-CREC-REVENUE          PIC S9(03)V99 VALUE ZERO.
027300 01  WKS-TEN-PROMEDIO-VALOR        PIC 9(07)V99 VALUE ZERO.
027400 01  WKS-TEN-VALOR-PROMEDIO        PIC 9(07)V99 VALUE ZERO.
027500
027600*****************************************************************
027700*     ACUMULADORES FINANCIEROS POR TENANT (SECCION 4)           *
027800*****************************************************************
027900 01  WKS-FIN-BRUTO                 PIC 9(09)V99 VALUE ZERO.
028000 01  WKS-FIN-IMPUESTO               PIC 9(09)V99 VALUE ZERO.
028100 01  WKS-FIN-NETO                  PIC 9(09)V99 VALUE ZERO.
028200 01  WKS-FIN-CERRADOS              PIC 9(07) COMP-3 VALUE ZERO.
028300 01  WKS-FIN-PROMEDIO-DEAL         PIC 9(07)V99 VALUE ZERO.
028400
028500*****************************************************************
028600*              ACUMULADORES DE GRAN TOTAL (TODO EL REPORTE)     *
028700*****************************************************************
028800 01  WKS-GRAN-TOTAL-COUNT          PIC 9(09) COMP-3 VALUE ZERO.
028900 01  WKS-GRAN-APROBADAS            PIC 9(09) COMP-3 VALUE ZERO.
029000 01  WKS-GRAN-BRUTO                PIC 9(11)V99 VALUE ZERO.
029100 01  WKS-GRAN-NETO                 PIC 9(11)V99 VALUE ZERO.
029200
029300 01  WKS-I                         PIC 9(02) COMP VALUE ZERO.
029400
029500*****************************************************************
029600 PROCEDURE DIVISION.
029700*****************************************************************
029800*               S E C C I O N    P R I N C I P A L              *
029900*****************************************************************
030000 000-MAIN SECTION.
030100     PERFORM 0050-INICIALIZA
030200     PERFORM 0060-CARGA-PERIODO-ANTERIOR
030300     PERFORM 0070-CARGA-TABLA-BUCKETS
030400     SORT WORKREC ON ASCENDING KEY WKM-TENANT-ID
030500                  ON ASCENDING KEY WKM-CUSTOMER-EMAIL
030600          INPUT PROCEDURE IS 0110-CARGA-ORDEN
030700          OUTPUT PROCEDURE IS 1000-PROCESA-ORDENADO
030800     PERFORM 2900-IMPRIME-GRAN-TOTAL
030900     PERFORM 9000-CIERRA-ARCHIVOS
031000     STOP RUN.
031100 000-MAIN-E. EXIT.
031200
031300 0050-INICIALIZA SECTION.
031400     OPEN INPUT  PRIORP
031500          OUTPUT DASHRPT
031600     IF FS-PRIORP NOT = 0
031700        DISPLAY '*** ERROR AL ABRIR PRIORP, STATUS: ' FS-PRIORP
031800        MOVE 91 TO RETURN-CODE
031900        STOP RUN
032000     END-IF.
032100 0050-INICIALIZA-E. EXIT.
032200
032300*CARGA LOS TOTALES DEL PERIODO ANTERIOR POR TENANT EN UNA TABLA
032400*EN MEMORIA PARA CALCULAR LAS TASAS DE CRECIMIENTO (SECCION 1)
032500 0060-CARGA-PERIODO-ANTERIOR SECTION.
032600     PERFORM 0062-LEE-PRIORP
032700     PERFORM 0064-ACUMULA-ANTERIOR UNTIL WKS-FIN-PRIORP
032800     CLOSE PRIORP.
032900 0060-CARGA-PERIODO-ANTERIOR-E. EXIT.
033000
033100 0062-LEE-PRIORP SECTION.
033200     READ PRIORP
033300        AT END
033400           MOVE 'Y' TO WKS-FIN-PRIORP-SW
033500     END-READ.
033600 0062-LEE-PRIORP-E. EXIT.
033700
033800 0064-ACUMULA-ANTERIOR SECTION.
033900     PERFORM 0066-BUSCA-TENANT-ANT
034000     IF NOT WKS-ANT-ENCONTRADO
034100        ADD 1 TO WKS-CANT-TENANTS-ANT
034200        SET WKS-ANT-IDX TO WKS-CANT-TENANTS-ANT
034300        MOVE PRP-TENANT-ID TO WKA-TENANT-ID (WKS-ANT-IDX)
034400        MOVE ZERO          TO WKA-TOTAL-COUNT (WKS-ANT-IDX)
034500        MOVE ZERO          TO WKA-APROBADA-REVENUE (WKS-ANT-IDX)
034600     END-IF
034700     ADD 1 TO WKA-TOTAL-COUNT (WKS-ANT-IDX)
034800     IF PRP-STATUS = 'APPROVED'
034900        ADD PRP-TOTAL-AMOUNT TO WKA-APROBADA-REVENUE (WKS-ANT-IDX)
035000     END-IF
035100     PERFORM 0062-LEE-PRIORP.
035200 0064-ACUMULA-ANTERIOR-E. EXIT.
035300
035400 0066-BUSCA-TENANT-ANT SECTION.
035500     MOVE 'N' TO WKS-ANT-ENCONTRADO-SW
035600     PERFORM 0068-COMPARA-TENANT-ANT
035700        VARYING WKS-ANT-IDX FROM 1 BY 1
035800        UNTIL WKS-ANT-IDX > WKS-CANT-TENANTS-ANT
035900           OR WKS-ANT-ENCONTRADO.
036000 0066-BUSCA-TENANT-ANT-E. EXIT.
036100
036200 0068-COMPARA-TENANT-ANT SECTION.
036300     IF WKA-TENANT-ID (WKS-ANT-IDX) = PRP-TENANT-ID
036400        MOVE 'Y' TO WKS-ANT-ENCONTRADO-SW
036500     END-IF.
036600 0068-COMPARA-TENANT-ANT-E. EXIT.
036700
036800*INICIALIZA LA TABLA DE RANGOS DE DISTRIBUCION DE VALOR -- LOS
036900*RANGOS SON FIJOS POR REGLA DEL NEGOCIO (LIMITE SUPERIOR EXCLUSIVO)
037000 0070-CARGA-TABLA-BUCKETS SECTION.
037100     SET WKS-BKT-IDX TO 1
037200     MOVE 'MENOR A 500.00      ' TO BKT-LABEL (WKS-BKT-IDX)
037300     MOVE ZERO                   TO BKT-LIMITE-INF (WKS-BKT-IDX)
037400     MOVE 499.99                 TO BKT-LIMITE-SUP (WKS-BKT-IDX)
037500     SET WKS-BKT-IDX TO 2
037600     MOVE '500.00 A 999.99     ' TO BKT-LABEL (WKS-BKT-IDX)
037700     MOVE 500.00                 TO BKT-LIMITE-INF (WKS-BKT-IDX)
037800     MOVE 999.99                 TO BKT-LIMITE-SUP (WKS-BKT-IDX)
037900     SET WKS-BKT-IDX TO 3
038000     MOVE '1000.00 A 1999.99   ' TO BKT-LABEL (WKS-BKT-IDX)
038100     MOVE 1000.00                TO BKT-LIMITE-INF (WKS-BKT-IDX)
038200     MOVE 1999.99                TO BKT-LIMITE-SUP (WKS-BKT-IDX)
038300     SET WKS-BKT-IDX TO 4
038400     MOVE '2000.00 A 4999.99   ' TO BKT-LABEL (WKS-BKT-IDX)
038500     MOVE 2000.00                TO BKT-LIMITE-INF (WKS-BKT-IDX)
038600     MOVE 4999.99                TO BKT-LIMITE-SUP (WKS-BKT-IDX)
038700     SET WKS-BKT-IDX TO 5
038800     MOVE '5000.00 EN ADELANTE ' TO BKT-LABEL (WKS-BKT-IDX)
038900     MOVE 5000.00                 TO BKT-LIMITE-INF (WKS-BKT-IDX)
039000     MOVE 9999999.99              TO BKT-LIMITE-SUP (WKS-BKT-IDX).
039100 0070-CARGA-TABLA-BUCKETS-E. EXIT.
039200
039300*INICIALIZA LA TABLA DE SEGMENTOS DE CLIENTE (SE REPITE AL       *
039400*REINICIAR LOS ACUMULADORES DE CADA TENANT)
039500 0075-CARGA-TABLA-SEGMENTOS SECTION.
039600     SET WKS-SEG-IDX TO 1
039700     MOVE 'ONE-TIME    ' TO SEG-LABEL (WKS-SEG-IDX)
039800     SET WKS-SEG-IDX TO 2
039900     MOVE 'REPEAT      ' TO SEG-LABEL (WKS-SEG-IDX)
040000     SET WKS-SEG-IDX TO 3
040100     MOVE 'REGULAR     ' TO SEG-LABEL (WKS-SEG-IDX)
040200     SET WKS-SEG-IDX TO 4
040300     MOVE 'FREQUENT    ' TO SEG-LABEL (WKS-SEG-IDX)
040400     PERFORM 0077-LIMPIA-SEGMENTO
040500        VARYING WKS-SEG-IDX FROM 1 BY 1 UNTIL WKS-SEG-IDX > 4.
040600 0075-CARGA-TABLA-SEGMENTOS-E. EXIT.
040700
040800 0077-LIMPIA-SEGMENTO SECTION.
040900     MOVE ZERO TO SEG-CANT-CLIENTES (WKS-SEG-IDX)
041000     MOVE ZERO TO SEG-SUMA-LTV (WKS-SEG-IDX).
041100 0077-LIMPIA-SEGMENTO-E. EXIT.
041200
041300*****************************************************************
041400*    F A S E   D E   E N T R A D A   A L   O R D E N A M I E N T O *
041500*****************************************************************
041600*LEE EL MAESTRO DE COTIZACIONES Y LIBERA CADA REGISTRO AL SORT
041700 0110-CARGA-ORDEN SECTION.
041800     OPEN INPUT QMAST
041900     IF FS-QMAST NOT = 0
042000        DISPLAY '*** ERROR AL ABRIR QMAST, STATUS: ' FS-QMAST
042100        MOVE 91 TO RETURN-CODE
042200        STOP RUN
042300     END-IF
042400     PERFORM 0115-LEE-QMAST
042500     PERFORM 0120-LIBERA-REGISTRO UNTIL WKS-FIN-QMAST
042600     CLOSE QMAST.
042700 0110-CARGA-ORDEN-E. EXIT.
042800
042900 0115-LEE-QMAST SECTION.
043000     READ QMAST
043100        AT END
043200           MOVE 'Y' TO WKS-FIN-QMAST-SW
043300     END-READ.
043400 0115-LEE-QMAST-E. EXIT.
043500
043600 0120-LIBERA-REGISTRO SECTION.
043700     MOVE QTM-TENANT-ID         TO WKM-TENANT-ID
043800     MOVE QTM-QUOTE-NUMBER      TO WKM-QUOTE-NUMBER
043900     MOVE QTM-CUSTOMER-EMAIL    TO WKM-CUSTOMER-EMAIL
044000     MOVE QTM-CUSTOMER-NAME     TO WKM-CUSTOMER-NAME
044100     MOVE QTM-CREATED-DATE      TO WKM-CREATED-DATE
044200     MOVE QTM-EXPIRES-DATE      TO WKM-EXPIRES-DATE
044300     MOVE QTM-STATUS            TO WKM-STATUS
044400     MOVE QTM-TOTAL-CUBIC-FEET  TO WKM-TOTAL-CUBIC-FEET
044500     MOVE QTM-LABOR-HOURS       TO WKM-LABOR-HOURS
044600     MOVE QTM-DISTANCE-MILES    TO WKM-DISTANCE-MILES
044700     MOVE QTM-SUBTOTAL          TO WKM-SUBTOTAL
044800     MOVE QTM-TAX-AMOUNT        TO WKM-TAX-AMOUNT
044900     MOVE QTM-TOTAL-AMOUNT      TO WKM-TOTAL-AMOUNT
045000     RELEASE WORKAREA
045100     PERFORM 0115-LEE-QMAST.
045200 0120-LIBERA-REGISTRO-E. EXIT.
045300
045400*****************************************************************
045500*   F A S E   D E   S A L I D A   D E L   O R D E N A M I E N T O *
045600*****************************************************************
045700*RECIBE LOS REGISTROS YA ORDENADOS POR TENANT/CORREO Y CONDUCE
045800*LAS RUPTURAS DE CONTROL (TENANT MAYOR, CORREO MENOR)
045900 1000-PROCESA-ORDENADO SECTION.
046000     PERFORM 0075-CARGA-TABLA-SEGMENTOS
046100     PERFORM 1010-RETORNA-REGISTRO
046200     PERFORM 1050-VERIFICA-RUPTURA UNTIL WKS-FIN-SORT
046300     IF WKS-CUSTOMER-ANTERIOR NOT = SPACES
046400        PERFORM 1800-CIERRA-CLIENTE
046500     END-IF
046600     IF WKS-TENANT-ANTERIOR NOT = SPACES
046700        PERFORM 2000-IMPRIME-SECCIONES
046800     END-IF.
046900 1000-PROCESA-ORDENADO-E. EXIT.
047000
047100 1010-RETORNA-REGISTRO SECTION.
047200     RETURN WORKREC
047300        AT END
047400           MOVE 'Y' TO WKS-FIN-SORT-SW
047500     END-RETURN.
047600 1010-RETORNA-REGISTRO-E. EXIT.
047700
047800 1050-VERIFICA-RUPTURA SECTION.
047900     IF WKS-CUSTOMER-ANTERIOR NOT = SPACES
048000        AND WKM-CUSTOMER-EMAIL NOT = WKS-CUSTOMER-ANTERIOR
048100        PERFORM 1800-CIERRA-CLIENTE
048200     END-IF
048300     IF WKS-TENANT-ANTERIOR NOT = SPACES
048400        AND WKM-TENANT-ID NOT = WKS-TENANT-ANTERIOR
048500        PERFORM 2000-IMPRIME-SECCIONES
048600        PERFORM 1900-REINICIA-ACUMULADORES-TENANT
048700     END-IF
048800     PERFORM 1100-PROCESAR-RESUMEN-TENANT
048900     PERFORM 1200-PROCESAR-DISTRIBUCION-VALOR
049000     PERFORM 1300-PROCESAR-SEGMENTO-CLIENTE
049100     PERFORM 1400-PROCESAR-REPORTE-FINANCIERO
049200     MOVE WKM-TENANT-ID       TO WKS-TENANT-ANTERIOR
049300     MOVE WKM-CUSTOMER-EMAIL  TO WKS-CUSTOMER-ANTERIOR
049400     PERFORM 1010-RETORNA-REGISTRO.
049500 1050-VERIFICA-RUPTURA-E. EXIT.
049600
049700*ACUMULA CONTEOS Y VALORES DEL TENANT PARA LA SECCION 1
049800 1100-PROCESAR-RESUMEN-TENANT SECTION.
049900     ADD 1 TO WKS-TEN-TOTAL-COUNT
050000     ADD WKM-TOTAL-AMOUNT TO WKS-TEN-SUMA-VALOR-TOTAL
050100     EVALUATE WKM-STATUS
050200        WHEN 'APPROVED'
050300             ADD 1 TO WKS-TEN-APROBADAS
050400             ADD WKM-TOTAL-AMOUNT TO WKS-TEN-SUMA-APROBADA
050500        WHEN 'PENDING'
050600             ADD 1 TO WKS-TEN-PENDIENTES
050700        WHEN 'REJECTED'
050800             ADD 1 TO WKS-TEN-RECHAZADAS
050900     END-EVALUATE.
051000 1100-PROCESAR-RESUMEN-TENANT-E. EXIT.
051100
051200*CLASIFICA EL MONTO DE LA COTIZACION EN SU RANGO (SECCION 2)
051300 1200-PROCESAR-DISTRIBUCION-VALOR SECTION.
051400     SET WKS-BKT-IDX TO 1
051500     PERFORM 1210-BUSCA-BUCKET
051600        VARYING WKS-BKT-IDX FROM 1 BY 1 UNTIL WKS-BKT-IDX > 5.
051700 1200-PROCESAR-DISTRIBUCION-VALOR-E. EXIT.
051800
051900 1210-BUSCA-BUCKET SECTION.
052000     IF WKM-TOTAL-AMOUNT >= BKT-LIMITE-INF (WKS-BKT-IDX)
052100        AND (WKM-TOTAL-AMOUNT <= BKT-LIMITE-SUP (WKS-BKT-IDX))
052200        ADD 1 TO BKT-CONTADOR (WKS-BKT-IDX)
052300     END-IF.
052400 1210-BUSCA-BUCKET-E. EXIT.
052500
052600*ACUMULA CANTIDAD DE COTIZACIONES Y VALOR VITALICIO DEL CLIENTE
052700*EN PROCESO (SE CIERRA AL DETECTAR RUPTURA DE CORREO)
052800 1300-PROCESAR-SEGMENTO-CLIENTE SECTION.
052900     ADD 1 TO WKS-CLIENTE-CANT
053000     IF WKM-STATUS = 'APPROVED'
053100        ADD WKM-TOTAL-AMOUNT TO WKS-CLIENTE-LTV
053200     END-IF.
053300 1300-PROCESAR-SEGMENTO-CLIENTE-E. EXIT.
053400
053500*ACUMULA EL REPORTE FINANCIERO (SECCION 4) -- SOLO APROBADAS
053600 1400-PROCESAR-REPORTE-FINANCIERO SECTION.
053700     IF WKM-STATUS = 'APPROVED'
053800        ADD WKM-SUBTOTAL     TO WKS-FIN-BRUTO
053900        ADD WKM-TAX-AMOUNT   TO WKS-FIN-IMPUESTO
054000        ADD WKM-TOTAL-AMOUNT TO WKS-FIN-NETO
054100        ADD 1                TO WKS-FIN-CERRADOS
054200     END-IF.
054300 1400-PROCESAR-REPORTE-FINANCIERO-E. EXIT.
054400
054500*CIERRA LA ACUMULACION DEL CLIENTE EN PROCESO, CLASIFICA SU     *
054600*SEGMENTO Y ACUMULA EN LA TABLA DE SEGMENTOS DEL TENANT ACTUAL  *
054700 1800-CIERRA-CLIENTE SECTION.
054800     EVALUATE TRUE
054900        WHEN WKS-CLIENTE-CANT = 1
055000             SET WKS-SEG-IDX TO 1
055100        WHEN WKS-CLIENTE-CANT = 2
055200             SET WKS-SEG-IDX TO 2
055300        WHEN WKS-CLIENTE-CANT >= 3 AND WKS-CLIENTE-CANT <= 5
055400             SET WKS-SEG-IDX TO 3
055500        WHEN OTHER
055600             SET WKS-SEG-IDX TO 4
055700     END-EVALUATE
055800     ADD 1 TO SEG-CANT-CLIENTES (WKS-SEG-IDX)
055900     ADD WKS-CLIENTE-LTV TO SEG-SUMA-LTV (WKS-SEG-IDX)
056000     MOVE ZERO   TO WKS-CLIENTE-CANT
056100     MOVE ZERO   TO WKS-CLIENTE-LTV
056200     MOVE SPACES TO WKS-CUSTOMER-ANTERIOR.
056300 1800-CIERRA-CLIENTE-E. EXIT.
056400
056500*REINICIA TODOS LOS ACUMULADORES DE TENANT DESPUES DE IMPRIMIR  *
056600 1900-REINICIA-ACUMULADORES-TENANT SECTION.
056700     MOVE ZERO TO WKS-TEN-TOTAL-COUNT     WKS-TEN-APROBADAS
056800     MOVE ZERO TO WKS-TEN-PENDIENTES      WKS-TEN-RECHAZADAS
056900     MOVE ZERO TO WKS-TEN-SUMA-VALOR-TOTAL WKS-TEN-SUMA-APROBADA
057000     MOVE ZERO TO WKS-FIN-BRUTO WKS-FIN-IMPUESTO WKS-FIN-NETO
057100     MOVE ZERO TO WKS-FIN-CERRADOS
057200     PERFORM 1910-LIMPIA-BUCKETS
057300        VARYING WKS-BKT-IDX FROM 1 BY 1 UNTIL WKS-BKT-IDX > 5
057400     PERFORM 0075-CARGA-TABLA-SEGMENTOS.
057500 1900-REINICIA-ACUMULADORES-TENANT-E. EXIT.
057600
057700 1910-LIMPIA-BUCKETS SECTION.
057800     MOVE ZERO TO BKT-CONTADOR (WKS-BKT-IDX).
057900 1910-LIMPIA-BUCKETS-E. EXIT.
058000
058100*****************************************************************
058200*    I M P R E S I O N   D E L   R E P O R T E   P O R   T E N A N T *
058300*****************************************************************
058400 2000-IMPRIME-SECCIONES SECTION.
058500     PERFORM 2100-IMPRIME-ENCABEZADO
058600     PERFORM 2200-IMPRIME-SECCION1
058700     PERFORM 2300-IMPRIME-SECCION2
058800     PERFORM 2400-IMPRIME-SECCION3
058900     PERFORM 2500-IMPRIME-SECCION4
059000     ADD WKS-TEN-TOTAL-COUNT TO WKS-GRAN-TOTAL-COUNT
059100     ADD WKS-TEN-APROBADAS   TO WKS-GRAN-APROBADAS
059200     ADD WKS-FIN-BRUTO       TO WKS-GRAN-BRUTO
059300     ADD WKS-FIN-NETO        TO WKS-GRAN-NETO.
059400 2000-IMPRIME-SECCIONES-E. EXIT.
059500
059600 2100-IMPRIME-ENCABEZADO SECTION.
059700     MOVE SPACES           TO WKS-AREA-IMPRESION
059800     MOVE WKS-TENANT-ANTERIOR TO LE-TENANT
059900     MOVE WKS-LIN-ENCABEZADO  TO LIN-DASHRPT
060000     WRITE LIN-DASHRPT
060100     MOVE SPACES           TO LIN-DASHRPT
060200     WRITE LIN-DASHRPT.
060300 2100-IMPRIME-ENCABEZADO-E. EXIT.
060400
060500*CALCULA CONVERSION Y CRECIMIENTO CONTRA EL PERIODO ANTERIOR E
060600*IMPRIME LA SECCION 1 (CONTEOS Y RESUMEN DE INGRESOS)
060700 2200-IMPRIME-SECCION1 SECTION.
060800     MOVE ZERO TO WKS-TEN-CONVERSION
060900     IF WKS-TEN-TOTAL-COUNT NOT = ZERO
061000        COMPUTE WKS-TEN-CONVERSION ROUNDED =
061100                (WKS-TEN-APROBADAS / WKS-TEN-TOTAL-COUNT) * 100
061200     END-IF
061300
061400     MOVE 'N' TO WKS-ANT-ENCONTRADO-SW
061500     MOVE ZERO TO WKS-ANT-TOTAL-COUNT WKS-ANT-APROBADA-REVENUE
061600     PERFORM 2210-BUSCA-TENANT-ANT-RPT
061700        VARYING WKS-ANT-IDX FROM 1 BY 1
061800        UNTIL WKS-ANT-IDX > WKS-CANT-TENANTS-ANT
061900           OR WKS-ANT-ENCONTRADO
062000
062100     MOVE ZERO TO WKS-TEN-CREC-COTIZ
062200     IF WKS-ANT-TOTAL-COUNT NOT = ZERO
062300        COMPUTE WKS-TEN-CREC-COTIZ ROUNDED =
062400           ((WKS-TEN-TOTAL-COUNT - WKS-ANT-TOTAL-COUNT) /
062500             WKS-ANT-TOTAL-COUNT) * 100
062600     END-IF
062700
062800     MOVE ZERO TO WKS-TEN-CREC-REVENUE
062900     IF WKS-ANT-APROBADA-REVENUE NOT = ZERO
063000        COMPUTE WKS-TEN-CREC-REVENUE ROUNDED =
063100           ((WKS-TEN-SUMA-APROBADA - WKS-ANT-APROBADA-REVENUE) /
063200             WKS-ANT-APROBADA-REVENUE) * 100
063300     END-IF
063400
063500     MOVE SPACES          TO WKS-AREA-IMPRESION
063600     MOVE WKS-TEN-TOTAL-COUNT  TO L1-TOTAL
063700     MOVE WKS-TEN-APROBADAS    TO L1-APROBADAS
063800     MOVE WKS-TEN-PENDIENTES   TO L1-PENDIENTES
063900     MOVE WKS-TEN-RECHAZADAS   TO L1-RECHAZADAS
064000     MOVE WKS-TEN-CONVERSION   TO L1-CONVERSION
064100     MOVE WKS-TEN-CREC-COTIZ   TO L1-CREC-COTIZ
064200     MOVE WKS-TEN-CREC-REVENUE TO L1-CREC-REVENUE
064300     MOVE WKS-LIN-SECCION1     TO LIN-DASHRPT
064400     WRITE LIN-DASHRPT.
064500
064600*TICKET MCQ-219 - VALOR TOTAL Y VALOR PROMEDIO DE COTIZACION
064700     MOVE ZERO TO WKS-TEN-VALOR-PROMEDIO
064800     IF WKS-TEN-TOTAL-COUNT NOT = ZERO
064900        COMPUTE WKS-TEN-VALOR-PROMEDIO ROUNDED =
065000           WKS-TEN-SUMA-VALOR-TOTAL / WKS-TEN-TOTAL-COUNT
065100     END-IF
065200
065300     MOVE SPACES               TO WKS-AREA-IMPRESION
065400     MOVE WKS-TEN-SUMA-VALOR-TOTAL TO L1B-VALOR-TOTAL
065500     MOVE WKS-TEN-VALOR-PROMEDIO   TO L1B-VALOR-PROMEDIO
065600     MOVE WKS-LIN-SECCION1B        TO LIN-DASHRPT
065700     WRITE LIN-DASHRPT.
065800 2200-IMPRIME-SECCION1-E. EXIT.
065900
066000 2210-BUSCA-TENANT-ANT-RPT SECTION.
066100     IF WKA-TENANT-ID (WKS-ANT-IDX) = WKS-TENANT-ANTERIOR
066200        MOVE 'Y' TO WKS-ANT-ENCONTRADO-SW
066300        MOVE WKA-TOTAL-COUNT (WKS-ANT-IDX) TO WKS-ANT-TOTAL-COUNT
066400        MOVE WKA-APROBADA-REVENUE (WKS-ANT-IDX)
066500                                           TO WKS-ANT-APROBADA-REVENUE
066600     END-IF.
066700 2210-BUSCA-TENANT-ANT-RPT-E. EXIT.
066800
066900*IMPRIME LA SECCION 2 (UN RENGLON POR RANGO DE DISTRIBUCION)
067000 2300-IMPRIME-SECCION2 SECTION.
067100     PERFORM 2310-IMPRIME-RENGLON-BUCKET
067200        VARYING WKS-BKT-IDX FROM 1 BY 1 UNTIL WKS-BKT-IDX > 5.
067300 2300-IMPRIME-SECCION2-E. EXIT.
067400
067500 2310-IMPRIME-RENGLON-BUCKET SECTION.
067600     MOVE SPACES                        TO WKS-AREA-IMPRESION
067700     MOVE BKT-LABEL (WKS-BKT-IDX)       TO L2-BUCKET
067800     MOVE BKT-CONTADOR (WKS-BKT-IDX)    TO L2-CANTIDAD
067900     MOVE WKS-LIN-SECCION2              TO LIN-DASHRPT
068000     WRITE LIN-DASHRPT.
068100 2310-IMPRIME-RENGLON-BUCKET-E. EXIT.
068200
068300*IMPRIME LA SECCION 3 (UN RENGLON POR SEGMENTO DE CLIENTE)
068400 2400-IMPRIME-SECCION3 SECTION.
068500     PERFORM 2410-IMPRIME-RENGLON-SEGM
068600        VARYING WKS-SEG-IDX FROM 1 BY 1 UNTIL WKS-SEG-IDX > 4.
068700 2400-IMPRIME-SECCION3-E. EXIT.
068800
068900 2410-IMPRIME-RENGLON-SEGM SECTION.
069000     MOVE ZERO TO WKS-TEN-PROMEDIO-VALOR
069100     IF SEG-CANT-CLIENTES (WKS-SEG-IDX) NOT = ZERO
069200        COMPUTE WKS-TEN-PROMEDIO-VALOR ROUNDED =
069300                SEG-SUMA-LTV (WKS-SEG-IDX) /
069400                SEG-CANT-CLIENTES (WKS-SEG-IDX)
069500     END-IF
069600     MOVE SPACES                         TO WKS-AREA-IMPRESION
069700     MOVE SEG-LABEL (WKS-SEG-IDX)        TO L3-SEGMENTO
069800     MOVE SEG-CANT-CLIENTES (WKS-SEG-IDX) TO L3-CANT-CLIENTES
069900     MOVE WKS-TEN-PROMEDIO-VALOR          TO L3-LTV-PROMEDIO
070000     MOVE WKS-LIN-SECCION3                TO LIN-DASHRPT
070100     WRITE LIN-DASHRPT.
070200 2410-IMPRIME-RENGLON-SEGM-E. EXIT.
070300
070400*IMPRIME LA SECCION 4 (RESUMEN FINANCIERO DEL TENANT)
070500 2500-IMPRIME-SECCION4 SECTION.
070600     MOVE ZERO TO WKS-FIN-PROMEDIO-DEAL
070700     IF WKS-FIN-CERRADOS NOT = ZERO
070800        COMPUTE WKS-FIN-PROMEDIO-DEAL ROUNDED =
070900                WKS-FIN-NETO / WKS-FIN-CERRADOS
071000     END-IF
071100     MOVE SPACES              TO WKS-AREA-IMPRESION
071200     MOVE WKS-FIN-BRUTO       TO L4-BRUTO
071300     MOVE WKS-FIN-IMPUESTO    TO L4-IMPUESTO
071400     MOVE WKS-FIN-NETO        TO L4-NETO
071500     MOVE WKS-FIN-CERRADOS    TO L4-CERRADOS
071600     MOVE WKS-FIN-PROMEDIO-DEAL TO L4-PROMEDIO-DEAL
071700     MOVE WKS-LIN-SECCION4    TO LIN-DASHRPT
071800     WRITE LIN-DASHRPT
071900     MOVE SPACES TO LIN-DASHRPT
072000     WRITE LIN-DASHRPT.
072100 2500-IMPRIME-SECCION4-E. EXIT.
072200
072300*IMPRIME LOS TOTALES GENERALES AL FINAL DEL REPORTE (TODOS LOS
072400*TENANTS PROCESADOS EN LA CORRIDA)
072500 2900-IMPRIME-GRAN-TOTAL SECTION.
072600     MOVE SPACES TO LIN-DASHRPT
072700     STRING 'GRAN TOTAL COTIZACIONES: '  DELIMITED BY SIZE
072800            WKS-GRAN-TOTAL-COUNT         DELIMITED BY SIZE
072900            '  APROBADAS: '              DELIMITED BY SIZE
073000            WKS-GRAN-APROBADAS           DELIMITED BY SIZE
073100            INTO LIN-DASHRPT
073200     WRITE LIN-DASHRPT
073300     MOVE SPACES TO LIN-DASHRPT
073400     STRING 'GRAN TOTAL BRUTO: '         DELIMITED BY SIZE
073500            WKS-GRAN-BRUTO               DELIMITED BY SIZE
073600            '  NETO: '                   DELIMITED BY SIZE
073700            WKS-GRAN-NETO                DELIMITED BY SIZE
073800            INTO LIN-DASHRPT
073900     WRITE LIN-DASHRPT.
074000 2900-IMPRIME-GRAN-TOTAL-E. EXIT.
074100
074200 9000-CIERRA-ARCHIVOS SECTION.
074300     CLOSE DASHRPT.
074400 9000-CIERRA-ARCHIVOS-E. EXIT.

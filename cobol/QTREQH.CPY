000100******************************************************************
000200*    COPY       : QTREQH                                         *
000300*    DESCRIPCION : LAYOUT DE SOLICITUD DE COTIZACION -- UN        *
000400*                  ENCABEZADO SEGUIDO DE QTH-ITEM-COUNT           *
000500*                  RENGLONES DE ARTICULO (QTRI-REC REDEFINE EL    *
000600*                  MISMO AREA PARA LEER LOS RENGLONES)            *
000700*    PROGRAMA(S) : QTBPRC01                                       *
000800******************************************************************
000900 01  QTRH-REC.
001000     05  QTH-TENANT-ID             PIC X(08).
001100     05  QTH-CUSTOMER-EMAIL        PIC X(40).
001200     05  QTH-CUSTOMER-NAME         PIC X(30).
001300     05  QTH-CUSTOMER-PHONE        PIC X(15).
001400     05  QTH-PICKUP-ADDRESS        PIC X(50).
001500     05  QTH-DELIVERY-ADDRESS      PIC X(50).
001600     05  QTH-MOVE-DATE             PIC 9(08).
001700     05  QTH-DISTANCE-MILES        PIC 9(04)V9.
001800     05  QTH-ITEM-COUNT            PIC 9(02).
001900     05  FILLER                    PIC X(02).
002000 01  QTRI-REC REDEFINES QTRH-REC.
002100     05  QTI-ITEM-NAME             PIC X(25).
002200     05  QTI-ITEM-CATEGORY         PIC X(12).
002300     05  QTI-QUANTITY              PIC 9(03).
002400     05  QTI-CUBIC-FEET            PIC 9(04)V99.
002500     05  FILLER                    PIC X(164).

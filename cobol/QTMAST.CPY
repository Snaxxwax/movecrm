000100******************************************************************
000200*    COPY       : QTMAST                                         *
000300*    DESCRIPCION : LAYOUT DEL MAESTRO DE COTIZACIONES -- SALIDA   *
000400*                  DE QTBPRC01 Y ENTRADA DE QTBRPT01 (TAMBIEN SE  *
000500*                  USA PARA EL ARCHIVO DE PERIODO ANTERIOR)       *
000600*    PROGRAMA(S) : QTBPRC01, QTBRPT01                             *
000700******************************************************************
000800 01  REG-QTMAST.
000900     05  QTM-TENANT-ID             PIC X(08).
001000     05  QTM-QUOTE-NUMBER          PIC X(23).
001100     05  QTM-CUSTOMER-EMAIL        PIC X(40).
001200     05  QTM-CUSTOMER-NAME         PIC X(30).
001300     05  QTM-CREATED-DATE          PIC 9(08).
001400     05  QTM-EXPIRES-DATE          PIC 9(08).
001500     05  QTM-STATUS                PIC X(12).
001600         88  QTM-ES-DRAFT                  VALUE 'DRAFT'.
001700         88  QTM-ES-PENDING                VALUE 'PENDING'.
001800         88  QTM-ES-UNDER-REVIEW           VALUE 'UNDER-REVIEW'.
001900         88  QTM-ES-APPROVED               VALUE 'APPROVED'.
002000         88  QTM-ES-REJECTED               VALUE 'REJECTED'.
002100         88  QTM-ES-EXPIRED                VALUE 'EXPIRED'.
002200         88  QTM-ES-CONVERTED              VALUE 'CONVERTED'.
002300     05  QTM-TOTAL-CUBIC-FEET      PIC 9(05)V99.
002400     05  QTM-LABOR-HOURS           PIC 9(04)V99.
002500     05  QTM-DISTANCE-MILES        PIC 9(04)V9.
002600     05  QTM-SUBTOTAL              PIC 9(07)V99.
002700     05  QTM-TAX-AMOUNT            PIC 9(07)V99.
002800     05  QTM-TOTAL-AMOUNT          PIC 9(07)V99.
002900     05  FILLER                    PIC X(46).

000100*****************************************************************
000200* FECHA       : 14/03/1988                                      *
000300* PROGRAMADOR : JOSE LUIS BARILLAS (JLBR)                       *
000400* APLICACION  : MOVECRM - COTIZACIONES DE MUDANZA               *
000500* PROGRAMA    : QTBPRC01                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : LEE LA REGLA DE PRECIO VIGENTE DEL TENANT,       *
000800*             : PROCESA EL ARCHIVO DE SOLICITUDES DE COTIZACION,*
000900*             : VALIDA, COTIZA, ASIGNA STATUS Y FOLIO, ESCRIBE  *
001000*             : EL MAESTRO DE COTIZACIONES Y LOS RENGLONES DE   *
001100*             : ARTICULO, CORRE EL BARRIDO DE VENCIMIENTO Y     *
001200*             : VALIDA TRANSICIONES DE STATUS                   *
001300* ARCHIVOS    : PRRULE=C, QREQ=C, QMAST=A, QITEMO=A, REJRPT=A   *
001400* ACCION (ES) : C=CONSULTA, A=ACTUALIZA                         *
001500* PROGRAMA(S) : QTSVALID                                        *
001600* CANAL       : BATCH NOCTURNO                                  *
001700* INSTALADO   : 22/03/1988                                      *
001800* BPM/RATIONAL: 341207                                          *
001900* NOMBRE      : MOTOR DE COTIZACION Y WORKFLOW                  *
002000*****************************************************************
002100*                 B I T A C O R A   D E   C A M B I O S         *
002200*****************************************************************
002300* 14/03/1988 JLBR 341207 VERSION INICIAL DEL PROGRAMA            *
002400* 02/04/1988 JLBR 341298 SE AGREGA BARRIDO DE VENCIMIENTO        *
002500* 19/11/1990 EEDR 341355 SE AGREGA VALIDACION DE TRANSICIONES    *
002600*             DE STATUS Y RUTINA DE PRUEBA INTERNA               *
002700* 07/05/1991 EEDR 341410 SE CORRIGE REDONDEO DE HORAS DE MANO DE*
002800*             OBRA, AHORA A DOS DECIMALES ANTES DE COSTEAR       *
002900* 03/06/1993 JLBR 341488 SE AGREGA VALOR POR DEFECTO DE LOS      *
003000*             UMBRALES DE AUTO-APRUEBA Y REVISION CUANDO VIENEN *
003100*             EN CERO EN LA REGLA DE PRECIO                      *
003200* 18/07/1995 PEDR 341560 SE CAMBIA CALCULO DE FECHA DE VENCE    *
003300*             PARA NO USAR FUNCIONES INTRINSECAS (FUNCTION),    *
003400*             AHORA ES TODO POR TABLA DE DIAS POR MES Y AGNO    *
003500*             BISIESTO, SEGUN ESTANDAR DEL DEPARTAMENTO          *
003600* 29/08/1997 EEDR 341622 AGNO BISIESTO: SE AGREGA VALIDACION     *
003700*             DE SIGLO (ENTRE 100 Y 400) AL CALCULAR VENCE      *
003800* 05/09/1998 PEDR 298877 REVISION GENERAL PARA EL AGNO 2000 -   *
003900*             SE CONFIRMA QUE TODAS LAS FECHAS DE TRABAJO SON   *
004000*             DE CUATRO POSICIONES PARA EL AGNO (9(08) AAAAMMDD)*
004100* 11/10/2001 JLBR 341701 SE AGREGA CONTEO DE COTIZACIONES POR    *
004200*             STATUS AL REPORTE DE ESTADISTICAS                 *
004300* 20/11/2002 JLBR 341722 SE AGREGA VALIDACION DE RANGO DE        *
004400*             CANTIDAD Y PIES CUBICOS POR RENGLON Y TOTAL        *
004500*             (TICKET MCQ-221)                                   *
004600* 03/12/2002 EEDR 341730 SE AMPLIA WKS-QUOTE-NUMBER (Y LOS       *
004700*             CAMPOS QTM/QIT-QUOTE-NUMBER EN COPY) DE X(20) A    *
004800*             X(23), EL STRING DEL FOLIO TRUNCABA LOS ULTIMOS    *
004900*             DIGITOS DE LA SECUENCIA Y DUPLICABA FOLIOS; SE     *
005000*             AGREGA ON OVERFLOW PARA ABORTAR EN VEZ DE TRUNCAR  *
005100*             (TICKET MCQ-227)                                   *
005200*****************************************************************
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID.     QTBPRC01.
005500 AUTHOR.         JOSE LUIS BARILLAS.
005600 INSTALLATION.   MOVECRM DATA CENTER.
005700 DATE-WRITTEN.   14/03/1988.
005800 DATE-COMPILED.
005900 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-370.
006300 OBJECT-COMPUTER. IBM-370.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT PRRULE ASSIGN TO PRRULE
006900            ORGANIZATION  IS LINE SEQUENTIAL
007000            ACCESS        IS SEQUENTIAL
007100            FILE STATUS   IS FS-PRRULE.
007200
007300     SELECT QREQ   ASSIGN TO QREQ
007400            ORGANIZATION  IS LINE SEQUENTIAL
007500            ACCESS        IS SEQUENTIAL
007600            FILE STATUS   IS FS-QREQ.
007700
007800     SELECT QMAST  ASSIGN TO QMAST
007900            ORGANIZATION  IS LINE SEQUENTIAL
008000            ACCESS        IS SEQUENTIAL
008100            FILE STATUS   IS FS-QMAST.
008200
008300     SELECT QITEMO ASSIGN TO QITEMO
008400            ORGANIZATION  IS LINE SEQUENTIAL
008500            ACCESS        IS SEQUENTIAL
008600            FILE STATUS   IS FS-QITEMO.
008700
008800     SELECT REJRPT ASSIGN TO REJRPT
008900            ORGANIZATION  IS LINE SEQUENTIAL
009000            ACCESS        IS SEQUENTIAL
009100            FILE STATUS   IS FS-REJRPT.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500*****************************************************************
009600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS            *
009700*****************************************************************
009800*   MAESTRO DE REGLAS DE PRECIO VIGENTE POR TENANT
009900 FD  PRRULE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 80 CHARACTERS.
010300     COPY QPRRULE.
010400*   SOLICITUDES DE COTIZACION (ENCABEZADO + RENGLONES DE ITEM)
010500 FD  QREQ
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 210 CHARACTERS.
010900     COPY QTREQH.
011000*   MAESTRO DE COTIZACIONES (SALIDA)
011100 FD  QMAST
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 220 CHARACTERS.
011500     COPY QTMAST.
011600*   RENGLONES DE ARTICULO COTIZADOS (SALIDA)
011700 FD  QITEMO
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 90 CHARACTERS.
012100     COPY QITMOUT.
012200*   REPORTE DE RECHAZOS
012300 FD  REJRPT
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 132 CHARACTERS.
012700 01  LIN-REJRPT                     PIC X(132).
012800
012900 WORKING-STORAGE SECTION.
013000*****************************************************************
013100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS       *
013200*****************************************************************
013300 01  WKS-FS-STATUS.
013400     05  FS-PRRULE                PIC 9(02) VALUE ZEROES.
013500     05  FS-QREQ                  PIC 9(02) VALUE ZEROES.
013600     05  FS-QMAST                 PIC 9(02) VALUE ZEROES.
013700     05  FS-QITEMO                PIC 9(02) VALUE ZEROES.
013800     05  FS-REJRPT                PIC 9(02) VALUE ZEROES.
013900     05  PROGRAMA                 PIC X(08) VALUE 'QTBPRC01'.
014000     05  ARCHIVO                  PIC X(08) VALUE SPACES.
014100     05  ACCION                   PIC X(10) VALUE SPACES.
014200     05  FILLER                   PIC X(04) VALUE SPACES.
014300
014400*****************************************************************
014500*              INDICADORES DE FIN DE ARCHIVO                    *
014600*****************************************************************
014700 01  WKS-FLAGS.
014800     05  WKS-FIN-QREQ-SW           PIC X(01) VALUE 'N'.
014900         88  WKS-FIN-QREQ                     VALUE 'Y'.
015000     05  WKS-FIN-QMAST-SW          PIC X(01) VALUE 'N'.
015100         88  WKS-FIN-QMAST                    VALUE 'Y'.
015200     05  WKS-ENCABEZADO-VALIDO-SW  PIC X(01) VALUE 'Y'.
015300         88  WKS-ENCABEZADO-VALIDO            VALUE 'Y'.
015400     05  WKS-REGLA-ENCONTRADA-SW   PIC X(01) VALUE 'N'.
015500         88  WKS-REGLA-ENCONTRADA             VALUE 'Y'.
015600     05  WKS-AUTO-APRUEBA-RUN-SW   PIC X(01) VALUE 'N'.
015700         88  WKS-AUTO-APRUEBA-RUN              VALUE 'Y'.
015800     05  FILLER                    PIC X(04) VALUE SPACES.
015900
016000*****************************************************************
016100*            PARAMETROS DE CORRIDA (SYSIN)                      *
016200*****************************************************************
016300 01  WKS-PARAMETROS-SYSIN.
016400     05  WKS-FECHA-CORRIDA         PIC 9(08).
016500     05  FILLER                    PIC X(01).
016600     05  WKS-AUTO-APRUEBA-PARM     PIC X(01).
016700
016800*****************************************************************
016900*         REGLA DE PRECIO VIGENTE DE TRABAJO                    *
017000*****************************************************************
017100 01  WKS-REGLA-TRABAJO.
017200     05  WKS-RATE-CUBIC-FOOT       PIC 9(04)V99  VALUE ZEROES.
017300     05  WKS-LABOR-RATE-HORA       PIC 9(04)V99  VALUE ZEROES.
017400     05  WKS-DISTANCE-RATE-MILLA   PIC 9(04)V99  VALUE ZEROES.
017500     05  WKS-MINIMO-COBRO          PIC 9(06)V99  VALUE ZEROES.
017600     05  WKS-TAX-RATE              PIC 9V9(04)   VALUE ZEROES.
017700     05  WKS-UMBRAL-AUTO-APRUEBA   PIC 9(06)V99  VALUE 1000.00.
017800     05  WKS-UMBRAL-REVISION       PIC 9(06)V99  VALUE 5000.00.
017900     05  FILLER                    PIC X(08)     VALUE SPACES.
018000
018100*****************************************************************
018200*         TABLA DE RENGLONES DE ITEM DE LA COTIZACION ACTUAL     *
018300*****************************************************************
018400 01  WKS-TABLA-ITEMS.
018500     05  WKS-ITEM-ENTRY OCCURS 99 TIMES INDEXED BY WKS-ITEM-IDX.
018600         10  WKS-ITEM-NOMBRE       PIC X(25).
018700         10  WKS-ITEM-CATEGORIA    PIC X(12).
018800         10  WKS-ITEM-CANTIDAD     PIC 9(03).
018900         10  WKS-ITEM-PIES-CUBICOS PIC 9(04)V99.
019000         10  FILLER                PIC X(05).
019100
019200*****************************************************************
019300*          CAMPOS DE TRABAJO DE LA COTIZACION EN PROCESO        *
019400*****************************************************************
019500 01  WKS-COTIZACION-TRABAJO.
019600     05  WKS-CANT-RENGLONES        PIC 9(02)     VALUE ZEROES.
019700     05  WKS-TOTAL-PIES-CUBICOS    PIC 9(05)V99  VALUE ZEROES.
019800     05  WKS-MULTIPLICADOR         PIC 9(01)V99  VALUE 1.00.
019900     05  WKS-LABOR-HOURS           PIC 9(04)V99  VALUE ZEROES.
020000     05  WKS-SUBTOTAL              PIC 9(07)V99  VALUE ZEROES.
020100     05  WKS-TAX-AMOUNT            PIC 9(07)V99  VALUE ZEROES.
020200     05  WKS-TOTAL-AMOUNT          PIC 9(07)V99  VALUE ZEROES.
020300     05  WKS-STATUS-ASIGNADO       PIC X(12)     VALUE SPACES.
020400     05  WKS-QUOTE-NUMBER          PIC X(23)     VALUE SPACES.
020500     05  WKS-EXPIRES-DATE          PIC 9(08)     VALUE ZEROES.
020600     05  WKS-CUSTOMER-EMAIL-NORM   PIC X(40)     VALUE SPACES.
020700     05  WKS-CUSTOMER-PHONE-NORM   PIC X(40)     VALUE SPACES.
020800     05  WKS-RECHAZO-RAZON         PIC X(40)     VALUE SPACES.
020900     05  FILLER                    PIC X(10)     VALUE SPACES.
021000
021100*****************************************************************
021200*              SECUENCIA DE FOLIO Y FECHAS DE TRABAJO            *
021300*****************************************************************
021400 77  WKS-SEQ-FOLIO                 PIC 9(08)     COMP  VALUE ZERO.
021500 77  WKS-SEQ-FOLIO-ED              PIC 9(08)     VALUE ZEROES.
021600 77  WKS-CAMPO-INSPECCION          PIC X(50)     VALUE SPACES.
021700 77  WKS-LONGITUD-CAMPO            PIC 9(03)     COMP  VALUE ZERO.
021800 77  WKS-BISIESTO-SW               PIC X(01)     VALUE 'N'.
021900     88  WKS-ES-BISIESTO                         VALUE 'Y'.
022000 77  WKS-COCIENTE                  PIC 9(04)     COMP  VALUE ZERO.
022100 77  WKS-RESIDUO-4                 PIC 9(02)     COMP  VALUE ZERO.
022200 77  WKS-RESIDUO-100               PIC 9(02)     COMP  VALUE ZERO.
022300 77  WKS-RESIDUO-400               PIC 9(02)     COMP  VALUE ZERO.
022400 01  WKS-FECHA-TRABAJO             PIC 9(08)     VALUE ZEROES.
022500 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
022600     05  WKS-ANI-TRAB              PIC 9(04).
022700     05  WKS-MES-TRAB              PIC 9(02).
022800     05  WKS-DIA-TRAB              PIC 9(02).
022900 77  WKS-LIMITE-MES                PIC 9(02)     VALUE ZEROES.
023000 77  WKS-DIAS-RESTANTES            PIC S9(03)    VALUE ZEROES.
023100
023200 01  TABLA-DIAS-POR-MES.
023300     05  FILLER        PIC X(24) VALUE '312831303130313130313031'.
023400 01  DIA-FIN-MES-R REDEFINES TABLA-DIAS-POR-MES.
023500     05  DIA-FIN-MES       PIC 99 OCCURS 12 TIMES.
023600
023700*****************************************************************
023800*            TABLA DE TRANSICIONES VALIDAS DE STATUS            *
023900*****************************************************************
024000 01  WKS-TRANSICION-TRABAJO.
024100     05  WKS-TRANS-ACTUAL          PIC X(12) VALUE SPACES.
024200     05  WKS-TRANS-SOLICITADO      PIC X(12) VALUE SPACES.
024300     05  WKS-TRANS-VALIDO-SW       PIC X(01) VALUE 'N'.
024400         88  WKS-TRANS-VALIDO               VALUE 'Y'.
024500     05  WKS-TRANS-MENSAJE         PIC X(60) VALUE SPACES.
024600     05  FILLER                    PIC X(05) VALUE SPACES.
024700
024800*****************************************************************
024900*    JUEGO DE PRUEBA INTERNO PARA VALIDA-TRANSICION-STATUS       *
025000*****************************************************************
025100 01  WKS-CASOS-PRUEBA-TRANS.
025200     05  FILLER PIC X(24) VALUE 'DRAFT       PENDING     '.
025300     05  FILLER PIC X(24) VALUE 'DRAFT       APPROVED    '.
025400     05  FILLER PIC X(24) VALUE 'PENDING     APPROVED    '.
025500     05  FILLER PIC X(24) VALUE 'APPROVED    CONVERTED   '.
025600     05  FILLER PIC X(24) VALUE 'CONVERTED   PENDING     '.
025700     05  FILLER PIC X(24) VALUE 'EXPIRED     PENDING     '.
025800     05  FILLER PIC X(24) VALUE 'PENDING     BOGUS       '.
025900 01  WKS-CASOS-PRUEBA-R REDEFINES WKS-CASOS-PRUEBA-TRANS.
026000     05  WKS-CASO-ENTRY OCCURS 7 TIMES INDEXED BY WKS-CASO-IDX.
026100         10  WKS-CASO-ACTUAL       PIC X(12).
026200         10  WKS-CASO-SOLICITADO   PIC X(12).
026300
026400*****************************************************************
026500*              LINEA DE IMPRESION DEL REPORTE DE RECHAZOS        *
026600*****************************************************************
026700 01  WKS-LINEA-RECHAZO.
026800     05  WKS-REC-SECUENCIA         PIC ZZZZZ9.
026900     05  FILLER                    PIC X(02) VALUE SPACES.
027000     05  WKS-REC-EMAIL             PIC X(40).
027100     05  FILLER                    PIC X(02) VALUE SPACES.
027200     05  WKS-REC-RAZON             PIC X(40).
027300     05  FILLER                    PIC X(41) VALUE SPACES.
027400
027500*****************************************************************
027600*            CONTADORES DE LA CORRIDA (ESTADISTICAS)            *
027700*****************************************************************
027800 01  WKS-CONTADORES.
027900     05  WKS-COTIZ-LEIDAS          PIC 9(07) COMP-3 VALUE ZERO.
028000     05  WKS-COTIZ-RECHAZADAS      PIC 9(07) COMP-3 VALUE ZERO.
028100     05  WKS-COTIZ-ESCRITAS        PIC 9(07) COMP-3 VALUE ZERO.
028200     05  WKS-CONT-APROBADAS        PIC 9(07) COMP-3 VALUE ZERO.
028300     05  WKS-CONT-PENDIENTES       PIC 9(07) COMP-3 VALUE ZERO.
028400     05  WKS-CONT-REVISION         PIC 9(07) COMP-3 VALUE ZERO.
028500     05  WKS-CONT-VENCIDAS         PIC 9(07) COMP-3 VALUE ZERO.
028600     05  WKS-MONTO-TOTAL           PIC 9(09)V99 VALUE ZERO.
028700     05  WKS-MASCARA               PIC ZZZ,ZZ9.
028800     05  WKS-MASCARA-MONTO         PIC ZZZ,ZZZ,ZZ9.99.
028900     05  FILLER                    PIC X(10) VALUE SPACES.
029000
029100*****************************************************************
029200*    AREA DE COMUNICACION CON LA RUTINA DE VALIDACION QTSVALID   *
029300*****************************************************************
029400 01  WKS-AREA-VALIDACION.
029500     05  WKS-VAL-FUNCION           PIC X(08) VALUE SPACES.
029600     05  WKS-VAL-ENTRADA           PIC X(50) VALUE SPACES.
029700     05  WKS-VAL-SALIDA            PIC X(50) VALUE SPACES.
029800     05  WKS-VAL-VALOR-NUM         PIC S9(09)V99 VALUE ZERO.
029900     05  WKS-VAL-MINIMO-NUM        PIC S9(09)V99 VALUE ZERO.
030000     05  WKS-VAL-MAXIMO-NUM        PIC S9(09)V99 VALUE ZERO.
030100     05  WKS-VAL-VALIDO-SW         PIC X(01) VALUE 'N'.
030200         88  WKS-VAL-ES-VALIDO               VALUE 'Y'.
030300     05  WKS-VAL-MENSAJE           PIC X(40) VALUE SPACES.
030400     05  FILLER                    PIC X(06) VALUE SPACES.
030500
030600 77  WKS-I                         PIC 9(02) COMP  VALUE ZERO.
030700
030800*****************************************************************
030900 PROCEDURE DIVISION.
031000*****************************************************************
031100*               S E C C I O N    P R I N C I P A L              *
031200*****************************************************************
031300 000-MAIN SECTION.
031400     PERFORM 0050-INICIALIZA
031500     PERFORM 0100-LEE-REGLA-VIGENTE
031600     IF NOT WKS-REGLA-ENCONTRADA
031700        DISPLAY '*** NO EXISTE REGLA DE PRECIO VIGENTE Y POR'
031800        DISPLAY '*** DEFECTO PARA EL TENANT - CORRIDA ABORTADA'
031900        MOVE 91 TO RETURN-CODE
032000        PERFORM 9000-CIERRA-ARCHIVOS
032100        STOP RUN
032200     END-IF
032300     PERFORM 1050-LEE-ENCABEZADO
032400     PERFORM 1000-PROCESA-COTIZACIONES UNTIL WKS-FIN-QREQ
032500     PERFORM 2000-BARRIDO-VENCIMIENTO
032600     PERFORM 2600-PRUEBA-TRANSICIONES
032700     PERFORM 8000-ESTADISTICAS
032800     PERFORM 9000-CIERRA-ARCHIVOS
032900     STOP RUN.
033000 000-MAIN-E. EXIT.
033100
033200*ACEPTAMOS FECHA DE CORRIDA Y BANDERA DE AUTO-APRUEBA DESDE SYSIN
033300 0050-INICIALIZA SECTION.
033400     ACCEPT WKS-PARAMETROS-SYSIN FROM SYSIN
033500     MOVE WKS-FECHA-CORRIDA     TO WKS-FECHA-TRABAJO
033600     IF WKS-AUTO-APRUEBA-PARM = 'Y'
033700        MOVE 'Y' TO WKS-AUTO-APRUEBA-RUN-SW
033800     END-IF
033900     OPEN INPUT  PRRULE QREQ
034000          OUTPUT QMAST QITEMO REJRPT
034100     IF FS-PRRULE NOT = 0
034200        MOVE 'OPEN'   TO ACCION
034300        MOVE 'PRRULE' TO ARCHIVO
034400        DISPLAY '*** ERROR AL ABRIR PRRULE, STATUS: ' FS-PRRULE
034500        MOVE 91 TO RETURN-CODE
034600        STOP RUN
034700     END-IF
034800     IF FS-QREQ NOT = 0
034900        DISPLAY '*** ERROR AL ABRIR QREQ, STATUS: ' FS-QREQ
035000        MOVE 91 TO RETURN-CODE
035100        STOP RUN
035200     END-IF.
035300 0050-INICIALIZA-E. EXIT.
035400
035500*LEE EL MAESTRO DE REGLAS DE PRECIO Y SE QUEDA CON LA VIGENTE
035600*Y POR DEFECTO DEL TENANT (SE ASUME UNA SOLA POR TENANT)
035700 0100-LEE-REGLA-VIGENTE SECTION.
035800     PERFORM 0110-LEE-PRRULE
035900         UNTIL WKS-FIN-QMAST OR WKS-REGLA-ENCONTRADA
036000     IF WKS-REGLA-ENCONTRADA
036100        MOVE QPR-RATE-CUBIC-FOOT     TO WKS-RATE-CUBIC-FOOT
036200        MOVE QPR-LABOR-RATE-HORA     TO WKS-LABOR-RATE-HORA
036300        MOVE QPR-DISTANCE-RATE-MILLA TO WKS-DISTANCE-RATE-MILLA
036400        MOVE QPR-MINIMO-COBRO        TO WKS-MINIMO-COBRO
036500        MOVE QPR-TAX-RATE            TO WKS-TAX-RATE
036600        IF QPR-UMBRAL-AUTO-APRUEBA NOT = ZERO
036700           MOVE QPR-UMBRAL-AUTO-APRUEBA TO WKS-UMBRAL-AUTO-APRUEBA
036800        END-IF
036900        IF QPR-UMBRAL-REVISION NOT = ZERO
037000           MOVE QPR-UMBRAL-REVISION    TO WKS-UMBRAL-REVISION
037100        END-IF
037200     END-IF.
037300 0100-LEE-REGLA-VIGENTE-E. EXIT.
037400
037500 0110-LEE-PRRULE SECTION.
037600     READ PRRULE
037700        AT END
037800           MOVE 'Y' TO WKS-FIN-QMAST-SW
037900        NOT AT END
038000           IF QPR-ES-VIGENTE AND QPR-ES-DEFECTO
038100              MOVE 'Y' TO WKS-REGLA-ENCONTRADA-SW
038200           END-IF
038300     END-READ.
038400 0110-LEE-PRRULE-E. EXIT.
038500
038600*****************************************************************
038700*         L E E   Y   P R O C E S A   C O T I Z A C I O N E S   *
038800*****************************************************************
038900 1000-PROCESA-COTIZACIONES SECTION.
039000     ADD 1 TO WKS-COTIZ-LEIDAS
039100     MOVE 'Y' TO WKS-ENCABEZADO-VALIDO-SW
039200     MOVE SPACES TO WKS-RECHAZO-RAZON
039300     PERFORM 1100-VALIDA-ENCABEZADO
039400     PERFORM 1300-LEE-RENGLON-ITEM
039500        VARYING WKS-ITEM-IDX FROM 1 BY 1
039600        UNTIL WKS-ITEM-IDX > QTH-ITEM-COUNT
039700     IF WKS-ENCABEZADO-VALIDO
039800        PERFORM 1350-VALIDA-TOTAL-PIES-CUBICOS
039900     END-IF
040000     IF WKS-ENCABEZADO-VALIDO
040100        PERFORM 1400-CALCULA-COTIZACION
040200        PERFORM 1500-ASIGNA-STATUS-INICIAL
040300        PERFORM 1600-ASIGNA-FOLIO-Y-VENCE
040400        PERFORM 1700-ESCRIBE-COTIZACION-MAESTRA
040500        PERFORM 1900-ESCRIBE-RENGLON-ITEM-COTIZADO
040600           VARYING WKS-ITEM-IDX FROM 1 BY 1
040700           UNTIL WKS-ITEM-IDX > WKS-CANT-RENGLONES
040800        PERFORM 1950-ACTUALIZA-CONTADOR-STATUS
040900        ADD 1 TO WKS-COTIZ-ESCRITAS
041000     ELSE
041100        PERFORM 1200-ESCRIBE-RECHAZO
041200        ADD 1 TO WKS-COTIZ-RECHAZADAS
041300     END-IF
041400     PERFORM 1050-LEE-ENCABEZADO.
041500 1000-PROCESA-COTIZACIONES-E. EXIT.
041600
041700 1050-LEE-ENCABEZADO SECTION.
041800     READ QREQ INTO QTRH-REC
041900        AT END
042000           MOVE 'Y' TO WKS-FIN-QREQ-SW
042100     END-READ.
042200 1050-LEE-ENCABEZADO-E. EXIT.
042300
042400*VALIDA LOS CAMPOS DEL ENCABEZADO DE LA SOLICITUD, LLAMANDO A LA
042500*RUTINA QTSVALID PARA CORREO, TELEFONO Y FECHA DE MOVIMIENTO
042600 1100-VALIDA-ENCABEZADO SECTION.
042700     MOVE ZEROES TO WKS-TOTAL-PIES-CUBICOS
042800     MOVE 1.00   TO WKS-MULTIPLICADOR
042900     MOVE ZEROES TO WKS-CANT-RENGLONES
043000
043100     IF QTH-CUSTOMER-NAME = SPACES
043200        MOVE 'N' TO WKS-ENCABEZADO-VALIDO-SW
043300        MOVE 'NOMBRE DE CLIENTE EN BLANCO' TO WKS-RECHAZO-RAZON
043400     END-IF
043500
043600     MOVE 'EMAIL'            TO WKS-VAL-FUNCION
043700     MOVE QTH-CUSTOMER-EMAIL TO WKS-VAL-ENTRADA
043800     PERFORM 1110-LLAMA-QTSVALID
043900     IF WKS-VAL-ES-VALIDO
044000        MOVE WKS-VAL-SALIDA(1:40) TO WKS-CUSTOMER-EMAIL-NORM
044100     ELSE
044200        IF WKS-ENCABEZADO-VALIDO
044300           MOVE 'N' TO WKS-ENCABEZADO-VALIDO-SW
044400           MOVE WKS-VAL-MENSAJE TO WKS-RECHAZO-RAZON
044500        END-IF
044600     END-IF
044700
044800     MOVE 'PHONE'            TO WKS-VAL-FUNCION
044900     MOVE QTH-CUSTOMER-PHONE TO WKS-VAL-ENTRADA
045000     PERFORM 1110-LLAMA-QTSVALID
045100     IF WKS-VAL-ES-VALIDO
045200        MOVE WKS-VAL-SALIDA(1:40) TO WKS-CUSTOMER-PHONE-NORM
045300     ELSE
045400        IF WKS-ENCABEZADO-VALIDO
045500           MOVE 'N' TO WKS-ENCABEZADO-VALIDO-SW
045600           MOVE WKS-VAL-MENSAJE TO WKS-RECHAZO-RAZON
045700        END-IF
045800     END-IF
045900
046000     IF WKS-ENCABEZADO-VALIDO
046100        MOVE QTH-PICKUP-ADDRESS TO WKS-CAMPO-INSPECCION
046200        PERFORM 1150-CALCULA-LONGITUD
046300        IF WKS-LONGITUD-CAMPO < 5
046400           MOVE 'N' TO WKS-ENCABEZADO-VALIDO-SW
046500           MOVE 'DIRECCION DE RECOGIDA MUY CORTA' TO WKS-RECHAZO-RAZON
046600        END-IF
046700     END-IF
046800
046900     IF WKS-ENCABEZADO-VALIDO
047000        MOVE QTH-DELIVERY-ADDRESS TO WKS-CAMPO-INSPECCION
047100        PERFORM 1150-CALCULA-LONGITUD
047200        IF WKS-LONGITUD-CAMPO < 5
047300           MOVE 'N' TO WKS-ENCABEZADO-VALIDO-SW
047400           MOVE 'DIRECCION DE ENTREGA MUY CORTA' TO WKS-RECHAZO-RAZON
047500        END-IF
047600     END-IF
047700
047800     IF WKS-ENCABEZADO-VALIDO
047900        MOVE 'FECHA'          TO WKS-VAL-FUNCION
048000        MOVE SPACES           TO WKS-VAL-ENTRADA
048100        MOVE QTH-MOVE-DATE    TO WKS-VAL-ENTRADA(1:8)
048200        PERFORM 1110-LLAMA-QTSVALID
048300        IF NOT WKS-VAL-ES-VALIDO
048400           MOVE 'N' TO WKS-ENCABEZADO-VALIDO-SW
048500           MOVE WKS-VAL-MENSAJE TO WKS-RECHAZO-RAZON
048600        END-IF
048700     END-IF.
048800 1100-VALIDA-ENCABEZADO-E. EXIT.
048900
049000 1110-LLAMA-QTSVALID SECTION.
049100     MOVE SPACES TO WKS-VAL-SALIDA
049200     MOVE ZERO   TO WKS-VAL-MINIMO-NUM WKS-VAL-MAXIMO-NUM
049300     MOVE ZERO   TO WKS-VAL-VALOR-NUM
049400     MOVE SPACES TO WKS-VAL-MENSAJE
049500     CALL 'QTSVALID' USING WKS-VAL-FUNCION,
049600                            WKS-VAL-ENTRADA,
049700                            WKS-VAL-SALIDA,
049800                            WKS-VAL-VALOR-NUM,
049900                            WKS-VAL-MINIMO-NUM,
050000                            WKS-VAL-MAXIMO-NUM,
050100                            WKS-VAL-VALIDO-SW,
050200                            WKS-VAL-MENSAJE.
050300 1110-LLAMA-QTSVALID-E. EXIT.
050400
050500*CUENTA LOS CARACTERES SIGNIFICATIVOS (NO BLANCO) AL INICIO DE
050600*WKS-CAMPO-INSPECCION, USADO PARA VALIDAR LONGITUD MINIMA DE
050700*DIRECCIONES SIN RECURRIR A FUNCIONES INTRINSECAS
050800 1150-CALCULA-LONGITUD SECTION.
050900     MOVE ZERO TO WKS-LONGITUD-CAMPO
051000     INSPECT WKS-CAMPO-INSPECCION TALLYING WKS-LONGITUD-CAMPO
051100             FOR CHARACTERS BEFORE INITIAL SPACE.
051200 1150-CALCULA-LONGITUD-E. EXIT.
051300
051400*ESCRIBE UN RENGLON DE RECHAZO AL REPORTE DE RECHAZOS
051500 1200-ESCRIBE-RECHAZO SECTION.
051600     MOVE WKS-COTIZ-LEIDAS        TO WKS-REC-SECUENCIA
051700     MOVE QTH-CUSTOMER-EMAIL      TO WKS-REC-EMAIL
051800     MOVE WKS-RECHAZO-RAZON       TO WKS-REC-RAZON
051900     MOVE WKS-LINEA-RECHAZO       TO LIN-REJRPT
052000     WRITE LIN-REJRPT
052100     IF FS-REJRPT NOT = 0
052200        DISPLAY '*** ERROR AL ESCRIBIR REJRPT, STATUS: ' FS-REJRPT
052300     END-IF.
052400 1200-ESCRIBE-RECHAZO-E. EXIT.
052500
052600*LEE LOS RENGLONES DE ITEM QUE SIGUEN AL ENCABEZADO Y ACUMULA
052700*PIES CUBICOS TOTALES Y EL MULTIPLICADOR DE COMPLEJIDAD.  CADA
052800*RENGLON SE VALIDA CONTRA QTSVALID: CANTIDAD 1-1000 Y PIES
052900*CUBICOS 0-1000 (TICKET MCQ-221, AGO/1999)
053000 1300-LEE-RENGLON-ITEM SECTION.
053100     READ QREQ INTO QTRI-REC
053200        AT END
053300           MOVE 'Y' TO WKS-FIN-QREQ-SW
053400        NOT AT END
053500           IF WKS-ENCABEZADO-VALIDO
053600              MOVE 'ENTERO'       TO WKS-VAL-FUNCION
053700              MOVE QTI-QUANTITY   TO WKS-VAL-VALOR-NUM
053800              MOVE 1              TO WKS-VAL-MINIMO-NUM
053900              MOVE 1000           TO WKS-VAL-MAXIMO-NUM
054000              PERFORM 1110-LLAMA-QTSVALID
054100              IF NOT WKS-VAL-ES-VALIDO
054200                 MOVE 'N' TO WKS-ENCABEZADO-VALIDO-SW
054300                 MOVE 'CANTIDAD DE ITEM FUERA DE RANGO'
054400                                   TO WKS-RECHAZO-RAZON
054500              END-IF
054600           END-IF
054700           IF WKS-ENCABEZADO-VALIDO
054800              MOVE 'DECIMAL'      TO WKS-VAL-FUNCION
054900              MOVE QTI-CUBIC-FEET TO WKS-VAL-VALOR-NUM
055000              MOVE 0              TO WKS-VAL-MINIMO-NUM
055100              MOVE 1000           TO WKS-VAL-MAXIMO-NUM
055200              PERFORM 1110-LLAMA-QTSVALID
055300              IF NOT WKS-VAL-ES-VALIDO
055400                 MOVE 'N' TO WKS-ENCABEZADO-VALIDO-SW
055500                 MOVE 'PIES CUBICOS DE ITEM FUERA DE RANGO'
055600                                   TO WKS-RECHAZO-RAZON
055700              END-IF
055800           END-IF
055900           IF WKS-ENCABEZADO-VALIDO
056000              ADD 1 TO WKS-CANT-RENGLONES
056100              MOVE QTI-ITEM-NAME  TO WKS-ITEM-NOMBRE (WKS-ITEM-IDX)
056200              MOVE QTI-ITEM-CATEGORY
056300                                  TO WKS-ITEM-CATEGORIA (WKS-ITEM-IDX)
056400              MOVE QTI-QUANTITY   TO WKS-ITEM-CANTIDAD (WKS-ITEM-IDX)
056500              MOVE QTI-CUBIC-FEET
056600                                  TO WKS-ITEM-PIES-CUBICOS (WKS-ITEM-IDX)
056700              COMPUTE WKS-TOTAL-PIES-CUBICOS ROUNDED =
056800                      WKS-TOTAL-PIES-CUBICOS +
056900                      (QTI-CUBIC-FEET * QTI-QUANTITY)
057000              IF QTI-ITEM-CATEGORY = 'APPLIANCES'
057100                 ADD 0.10 TO WKS-MULTIPLICADOR
057200              END-IF
057300              IF QTI-ITEM-CATEGORY = 'FURNITURE'
057400                 ADD 0.05 TO WKS-MULTIPLICADOR
057500              END-IF
057600           END-IF
057700     END-READ.
057800 1300-LEE-RENGLON-ITEM-E. EXIT.
057900
058000*VALIDA EL TOTAL DE PIES CUBICOS DE LA SOLICITUD CONTRA EL
058100*RANGO PERMITIDO 0-10000 (TICKET MCQ-221, AGO/1999)
058200 1350-VALIDA-TOTAL-PIES-CUBICOS SECTION.
058300     MOVE 'DECIMAL'               TO WKS-VAL-FUNCION
058400     MOVE WKS-TOTAL-PIES-CUBICOS  TO WKS-VAL-VALOR-NUM
058500     MOVE 0                       TO WKS-VAL-MINIMO-NUM
058600     MOVE 10000                   TO WKS-VAL-MAXIMO-NUM
058700     PERFORM 1110-LLAMA-QTSVALID
058800     IF NOT WKS-VAL-ES-VALIDO
058900        MOVE 'N' TO WKS-ENCABEZADO-VALIDO-SW
059000        MOVE 'TOTAL DE PIES CUBICOS FUERA DE RANGO'
059100                              TO WKS-RECHAZO-RAZON
059200     END-IF.
059300 1350-VALIDA-TOTAL-PIES-CUBICOS-E. EXIT.
059400
059500*CALCULA HORAS DE MANO DE OBRA, SUBTOTAL, IMPUESTO Y TOTAL
059600 1400-CALCULA-COTIZACION SECTION.
059700     COMPUTE WKS-LABOR-HOURS ROUNDED =
059800             (WKS-TOTAL-PIES-CUBICOS / 50) * WKS-MULTIPLICADOR
059900
060000     COMPUTE WKS-SUBTOTAL ROUNDED =
060100             (WKS-TOTAL-PIES-CUBICOS * WKS-RATE-CUBIC-FOOT) +
060200             (WKS-LABOR-HOURS * WKS-LABOR-RATE-HORA) +
060300             (QTH-DISTANCE-MILES * WKS-DISTANCE-RATE-MILLA)
060400
060500     IF WKS-SUBTOTAL < WKS-MINIMO-COBRO
060600        MOVE WKS-MINIMO-COBRO TO WKS-SUBTOTAL
060700     END-IF
060800
060900     COMPUTE WKS-TAX-AMOUNT ROUNDED =
061000             WKS-SUBTOTAL * WKS-TAX-RATE
061100
061200     COMPUTE WKS-TOTAL-AMOUNT ROUNDED =
061300             WKS-SUBTOTAL + WKS-TAX-AMOUNT.
061400 1400-CALCULA-COTIZACION-E. EXIT.
061500
061600*ASIGNA EL STATUS INICIAL SEGUN LOS UMBRALES DE LA REGLA DE PRECIO
061700 1500-ASIGNA-STATUS-INICIAL SECTION.
061800     EVALUATE TRUE
061900        WHEN WKS-AUTO-APRUEBA-RUN
062000             MOVE 'APPROVED'     TO WKS-STATUS-ASIGNADO
062100        WHEN WKS-TOTAL-AMOUNT < WKS-UMBRAL-AUTO-APRUEBA
062200             MOVE 'APPROVED'     TO WKS-STATUS-ASIGNADO
062300        WHEN WKS-TOTAL-AMOUNT > WKS-UMBRAL-REVISION
062400             MOVE 'UNDER-REVIEW' TO WKS-STATUS-ASIGNADO
062500        WHEN OTHER
062600             MOVE 'PENDING'      TO WKS-STATUS-ASIGNADO
062700     END-EVALUATE.
062800 1500-ASIGNA-STATUS-INICIAL-E. EXIT.
062900
063000*ASIGNA NUMERO DE COTIZACION Y FECHA DE VENCIMIENTO (+30 DIAS)
063100 1600-ASIGNA-FOLIO-Y-VENCE SECTION.
063200     ADD 1 TO WKS-SEQ-FOLIO
063300     MOVE WKS-SEQ-FOLIO TO WKS-SEQ-FOLIO-ED
063400     STRING 'QUOTE-'              DELIMITED BY SIZE
063500            WKS-FECHA-CORRIDA     DELIMITED BY SIZE
063600            '-'                   DELIMITED BY SIZE
063700            WKS-SEQ-FOLIO-ED      DELIMITED BY SIZE
063800            INTO WKS-QUOTE-NUMBER
063900        ON OVERFLOW
064000           DISPLAY '*** ERROR CRITICO: NUMERO DE COTIZACION EXCEDE'
064100           DISPLAY '*** LA LONGITUD DE WKS-QUOTE-NUMBER - ABORTADA'
064200           STOP RUN
064300     END-STRING
064400     MOVE WKS-FECHA-CORRIDA TO WKS-FECHA-TRABAJO
064500     PERFORM 1650-SUMA-30-DIAS
064600     MOVE WKS-FECHA-TRABAJO TO WKS-EXPIRES-DATE.
064700 1600-ASIGNA-FOLIO-Y-VENCE-E. EXIT.
064800
064900*SUMA 30 DIAS CALENDARIO A WKS-FECHA-TRABAJO RESPETANDO EL FIN DE
065000*MES Y DE AGNO (SIN USAR FUNCIONES INTRINSECAS DE FECHA)
065100 1650-SUMA-30-DIAS SECTION.
065200     ADD 30 TO WKS-DIA-TRAB
065300     PERFORM 1660-CALCULA-LIMITE-MES
065400     PERFORM 1670-AJUSTA-ROLLOVER-MES
065500        UNTIL WKS-DIA-TRAB NOT > WKS-LIMITE-MES.
065600 1650-SUMA-30-DIAS-E. EXIT.
065700
065800 1660-CALCULA-LIMITE-MES SECTION.
065900     MOVE DIA-FIN-MES (WKS-MES-TRAB) TO WKS-LIMITE-MES
066000     IF WKS-MES-TRAB = 2
066100        PERFORM 1665-VERIFICA-BISIESTO
066200        IF WKS-ES-BISIESTO
066300           MOVE 29 TO WKS-LIMITE-MES
066400        END-IF
066500     END-IF.
066600 1660-CALCULA-LIMITE-MES-E. EXIT.
066700
066800*DETERMINA SI WKS-ANI-TRAB ES AGNO BISIESTO: DIVISIBLE ENTRE 4 Y,
066900*SI ES DE SIGLO (DIVISIBLE ENTRE 100), SOLO SI ADEMAS ES DIVISIBLE
067000*ENTRE 400 -- CALCULADO POR RESIDUO, SIN FUNCIONES INTRINSECAS
067100 1665-VERIFICA-BISIESTO SECTION.
067200     MOVE 'N' TO WKS-BISIESTO-SW
067300     DIVIDE WKS-ANI-TRAB BY 4 GIVING WKS-COCIENTE
067400            REMAINDER WKS-RESIDUO-4
067500     IF WKS-RESIDUO-4 = ZERO
067600        DIVIDE WKS-ANI-TRAB BY 100 GIVING WKS-COCIENTE
067700               REMAINDER WKS-RESIDUO-100
067800        IF WKS-RESIDUO-100 NOT = ZERO
067900           MOVE 'Y' TO WKS-BISIESTO-SW
068000        ELSE
068100           DIVIDE WKS-ANI-TRAB BY 400 GIVING WKS-COCIENTE
068200                  REMAINDER WKS-RESIDUO-400
068300           IF WKS-RESIDUO-400 = ZERO
068400              MOVE 'Y' TO WKS-BISIESTO-SW
068500           END-IF
068600        END-IF
068700     END-IF.
068800 1665-VERIFICA-BISIESTO-E. EXIT.
068900
069000 1670-AJUSTA-ROLLOVER-MES SECTION.
069100     SUBTRACT WKS-LIMITE-MES FROM WKS-DIA-TRAB
069200     ADD 1 TO WKS-MES-TRAB
069300     IF WKS-MES-TRAB > 12
069400        MOVE 1 TO WKS-MES-TRAB
069500        ADD 1 TO WKS-ANI-TRAB
069600     END-IF
069700     PERFORM 1660-CALCULA-LIMITE-MES.
069800 1670-AJUSTA-ROLLOVER-MES-E. EXIT.
069900
070000*ESCRIBE EL REGISTRO MAESTRO DE LA COTIZACION PROCESADA
070100 1700-ESCRIBE-COTIZACION-MAESTRA SECTION.
070200     INITIALIZE REG-QTMAST
070300     MOVE QTH-TENANT-ID            TO QTM-TENANT-ID
070400     MOVE WKS-QUOTE-NUMBER         TO QTM-QUOTE-NUMBER
070500     MOVE WKS-CUSTOMER-EMAIL-NORM  TO QTM-CUSTOMER-EMAIL
070600     MOVE QTH-CUSTOMER-NAME        TO QTM-CUSTOMER-NAME
070700     MOVE WKS-FECHA-CORRIDA        TO QTM-CREATED-DATE
070800     MOVE WKS-EXPIRES-DATE         TO QTM-EXPIRES-DATE
070900     MOVE WKS-STATUS-ASIGNADO      TO QTM-STATUS
071000     MOVE WKS-TOTAL-PIES-CUBICOS   TO QTM-TOTAL-CUBIC-FEET
071100     MOVE WKS-LABOR-HOURS          TO QTM-LABOR-HOURS
071200     MOVE QTH-DISTANCE-MILES       TO QTM-DISTANCE-MILES
071300     MOVE WKS-SUBTOTAL             TO QTM-SUBTOTAL
071400     MOVE WKS-TAX-AMOUNT           TO QTM-TAX-AMOUNT
071500     MOVE WKS-TOTAL-AMOUNT         TO QTM-TOTAL-AMOUNT
071600     WRITE REG-QTMAST
071700     IF FS-QMAST NOT = 0
071800        DISPLAY '*** ERROR AL ESCRIBIR QMAST, STATUS: ' FS-QMAST
071900     END-IF.
072000 1700-ESCRIBE-COTIZACION-MAESTRA-E. EXIT.
072100
072200*ESCRIBE UN RENGLON DE ARTICULO COTIZADO POR CADA ITEM DE LA TABLA
072300 1900-ESCRIBE-RENGLON-ITEM-COTIZADO SECTION.
072400     INITIALIZE REG-QITEMO
072500     MOVE WKS-QUOTE-NUMBER                  TO QIT-QUOTE-NUMBER
072600     MOVE WKS-ITEM-NOMBRE (WKS-ITEM-IDX)    TO QIT-ITEM-NAME
072700     MOVE WKS-ITEM-CANTIDAD (WKS-ITEM-IDX)  TO QIT-QUANTITY
072800     MOVE WKS-ITEM-PIES-CUBICOS (WKS-ITEM-IDX) TO QIT-CUBIC-FEET
072900     COMPUTE QIT-UNIT-PRICE ROUNDED =
073000             WKS-ITEM-PIES-CUBICOS (WKS-ITEM-IDX) * WKS-RATE-CUBIC-FOOT
073100     COMPUTE QIT-TOTAL-PRICE ROUNDED =
073200             QIT-UNIT-PRICE * WKS-ITEM-CANTIDAD (WKS-ITEM-IDX)
073300     WRITE REG-QITEMO
073400     IF FS-QITEMO NOT = 0
073500        DISPLAY '*** ERROR AL ESCRIBIR QITEMO, STATUS: ' FS-QITEMO
073600     END-IF.
073700 1900-ESCRIBE-RENGLON-ITEM-COTIZADO-E. EXIT.
073800
073900*ACTUALIZA LOS CONTADORES DE STATUS Y EL MONTO TOTAL COTIZADO
074000 1950-ACTUALIZA-CONTADOR-STATUS SECTION.
074100     EVALUATE WKS-STATUS-ASIGNADO
074200        WHEN 'APPROVED'
074300             ADD 1 TO WKS-CONT-APROBADAS
074400        WHEN 'PENDING'
074500             ADD 1 TO WKS-CONT-PENDIENTES
074600        WHEN 'UNDER-REVIEW'
074700             ADD 1 TO WKS-CONT-REVISION
074800     END-EVALUATE
074900     ADD WKS-TOTAL-AMOUNT TO WKS-MONTO-TOTAL.
075000 1950-ACTUALIZA-CONTADOR-STATUS-E. EXIT.
075100
075200*****************************************************************
075300*       B A R R I D O   D E   V E N C I M I E N T O              *
075400*****************************************************************
075500*RELEE EL MAESTRO DE COTIZACIONES RECIEN ESCRITO Y VENCE LAS
075600*COTIZACIONES PENDING/UNDER-REVIEW CUYA FECHA DE VENCE YA PASO
075700 2000-BARRIDO-VENCIMIENTO SECTION.
075800     CLOSE QMAST
075900     OPEN I-O QMAST
076000     IF FS-QMAST NOT = 0
076100        DISPLAY '*** ERROR AL REABRIR QMAST, STATUS: ' FS-QMAST
076200     ELSE
076300        MOVE 'N' TO WKS-FIN-QMAST-SW
076400        PERFORM 2050-LEE-QMAST
076500        PERFORM 2100-EVALUA-VENCIMIENTO UNTIL WKS-FIN-QMAST
076600     END-IF.
076700 2000-BARRIDO-VENCIMIENTO-E. EXIT.
076800
076900 2050-LEE-QMAST SECTION.
077000     READ QMAST
077100        AT END
077200           MOVE 'Y' TO WKS-FIN-QMAST-SW
077300     END-READ.
077400 2050-LEE-QMAST-E. EXIT.
077500
077600 2100-EVALUA-VENCIMIENTO SECTION.
077700     IF (QTM-ES-PENDING OR QTM-ES-UNDER-REVIEW)
077800        AND QTM-EXPIRES-DATE < WKS-FECHA-CORRIDA
077900        MOVE 'EXPIRED' TO QTM-STATUS
078000        REWRITE REG-QTMAST
078100        IF FS-QMAST NOT = 0
078200           DISPLAY '*** ERROR AL REESCRIBIR QMAST, STATUS: ' FS-QMAST
078300        ELSE
078400           ADD 1 TO WKS-CONT-VENCIDAS
078500        END-IF
078600     END-IF
078700     PERFORM 2050-LEE-QMAST.
078800 2100-EVALUA-VENCIMIENTO-E. EXIT.
078900
079000*****************************************************************
079100*    V A L I D A C I O N   D E   T R A N S I C I O N E S         *
079200*****************************************************************
079300*DADO (STATUS-ACTUAL, STATUS-SOLICITADO) REGRESA VALIDO/INVALIDO
079400*SEGUN LA TABLA DE TRANSICIONES DEL NEGOCIO
079500 2500-VALIDA-TRANSICION-STATUS SECTION.
079600     MOVE 'N' TO WKS-TRANS-VALIDO-SW
079700     MOVE SPACES TO WKS-TRANS-MENSAJE
079800     EVALUATE WKS-TRANS-ACTUAL
079900        WHEN 'DRAFT'
080000             IF WKS-TRANS-SOLICITADO = 'PENDING' OR 'REJECTED'
080100                MOVE 'Y' TO WKS-TRANS-VALIDO-SW
080200             END-IF
080300        WHEN 'PENDING'
080400             IF WKS-TRANS-SOLICITADO = 'UNDER-REVIEW' OR 'APPROVED'
080500                                     OR 'REJECTED'
080600                MOVE 'Y' TO WKS-TRANS-VALIDO-SW
080700             END-IF
080800        WHEN 'UNDER-REVIEW'
080900             IF WKS-TRANS-SOLICITADO = 'APPROVED' OR 'REJECTED'
081000                                     OR 'PENDING'
081100                MOVE 'Y' TO WKS-TRANS-VALIDO-SW
081200             END-IF
081300        WHEN 'APPROVED'
081400             IF WKS-TRANS-SOLICITADO = 'CONVERTED' OR 'EXPIRED'
081500                MOVE 'Y' TO WKS-TRANS-VALIDO-SW
081600             END-IF
081700        WHEN 'REJECTED'
081800             IF WKS-TRANS-SOLICITADO = 'PENDING'
081900                MOVE 'Y' TO WKS-TRANS-VALIDO-SW
082000             END-IF
082100        WHEN 'EXPIRED'
082200             IF WKS-TRANS-SOLICITADO = 'PENDING'
082300                MOVE 'Y' TO WKS-TRANS-VALIDO-SW
082400             END-IF
082500        WHEN 'CONVERTED'
082600             CONTINUE
082700        WHEN OTHER
082800             CONTINUE
082900     END-EVALUATE
083000     IF NOT WKS-TRANS-VALIDO
083100        STRING 'TRANSICION INVALIDA DE ' DELIMITED BY SIZE
083200               WKS-TRANS-ACTUAL          DELIMITED BY SPACE
083300               ' A '                     DELIMITED BY SIZE
083400               WKS-TRANS-SOLICITADO      DELIMITED BY SPACE
083500               INTO WKS-TRANS-MENSAJE
083600     END-IF.
083700 2500-VALIDA-TRANSICION-STATUS-E. EXIT.
083800
083900*EJERCITA LA RUTINA DE VALIDACION DE TRANSICIONES CONTRA UN JUEGO
084000*DE CASOS DE PRUEBA Y DEJA CONSTANCIA EN EL LOG DE LA CORRIDA
084100 2600-PRUEBA-TRANSICIONES SECTION.
084200     DISPLAY '*** VALIDACION DE TRANSICIONES DE STATUS ***'
084300     PERFORM 2650-EJECUTA-CASO-PRUEBA
084400        VARYING WKS-CASO-IDX FROM 1 BY 1 UNTIL WKS-CASO-IDX > 7.
084500 2600-PRUEBA-TRANSICIONES-E. EXIT.
084600
084700 2650-EJECUTA-CASO-PRUEBA SECTION.
084800     MOVE WKS-CASO-ACTUAL (WKS-CASO-IDX)     TO WKS-TRANS-ACTUAL
084900     MOVE WKS-CASO-SOLICITADO (WKS-CASO-IDX) TO WKS-TRANS-SOLICITADO
085000     PERFORM 2500-VALIDA-TRANSICION-STATUS
085100     IF WKS-TRANS-VALIDO
085200        DISPLAY '    VALIDA   : ' WKS-TRANS-ACTUAL ' -> '
085300                WKS-TRANS-SOLICITADO
085400     ELSE
085500        DISPLAY '    RECHAZADA: ' WKS-TRANS-MENSAJE
085600     END-IF.
085700 2650-EJECUTA-CASO-PRUEBA-E. EXIT.
085800
085900*****************************************************************
086000*              E S T A D I S T I C A S   D E   C O R R I D A     *
086100*****************************************************************
086200 8000-ESTADISTICAS SECTION.
086300     DISPLAY '*****************************************************'
086400     MOVE WKS-COTIZ-LEIDAS     TO WKS-MASCARA
086500     DISPLAY 'COTIZACIONES LEIDAS          : ' WKS-MASCARA
086600     MOVE WKS-COTIZ-RECHAZADAS TO WKS-MASCARA
086700     DISPLAY 'COTIZACIONES RECHAZADAS      : ' WKS-MASCARA
086800     MOVE WKS-COTIZ-ESCRITAS   TO WKS-MASCARA
086900     DISPLAY 'COTIZACIONES ESCRITAS        : ' WKS-MASCARA
087000     MOVE WKS-CONT-APROBADAS   TO WKS-MASCARA
087100     DISPLAY '  APROBADAS (APPROVED)       : ' WKS-MASCARA
087200     MOVE WKS-CONT-PENDIENTES  TO WKS-MASCARA
087300     DISPLAY '  PENDIENTES (PENDING)       : ' WKS-MASCARA
087400     MOVE WKS-CONT-REVISION    TO WKS-MASCARA
087500     DISPLAY '  EN REVISION (UNDER-REVIEW) : ' WKS-MASCARA
087600     MOVE WKS-CONT-VENCIDAS    TO WKS-MASCARA
087700     DISPLAY 'COTIZACIONES VENCIDAS EN BARRIDO : ' WKS-MASCARA
087800     MOVE WKS-MONTO-TOTAL      TO WKS-MASCARA-MONTO
087900     DISPLAY 'MONTO TOTAL COTIZADO         : ' WKS-MASCARA-MONTO
088000     DISPLAY '*****************************************************'.
088100 8000-ESTADISTICAS-E. EXIT.
088200
088300 9000-CIERRA-ARCHIVOS SECTION.
088400     CLOSE PRRULE QREQ QMAST QITEMO REJRPT.
088500 9000-CIERRA-ARCHIVOS-E. EXIT.

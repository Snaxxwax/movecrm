000100******************************************************************
000200*    COPY       : QPRRULE                                        *
000300*    DESCRIPCION : LAYOUT DEL MAESTRO DE REGLAS DE PRECIO POR     *
000400*                  TENANT (UNA REGLA VIGENTE Y POR DEFECTO)       *
000500*    PROGRAMA(S) : QTBPRC01                                       *
000600******************************************************************
000700 01  REG-PRRULE.
000800     05  QPR-TENANT-ID             PIC X(08).
000900     05  QPR-RULE-ID               PIC X(08).
001000     05  QPR-RATE-CUBIC-FOOT       PIC 9(04)V99.
001100     05  QPR-LABOR-RATE-HORA       PIC 9(04)V99.
001200     05  QPR-DISTANCE-RATE-MILLA   PIC 9(04)V99.
001300     05  QPR-MINIMO-COBRO          PIC 9(06)V99.
001400     05  QPR-TAX-RATE              PIC 9V9(04).
001500     05  QPR-UMBRAL-AUTO-APRUEBA   PIC 9(06)V99.
001600     05  QPR-UMBRAL-REVISION       PIC 9(06)V99.
001700     05  QPR-VIGENTE-SW            PIC X(01).
001800         88  QPR-ES-VIGENTE                VALUE 'Y'.
001900     05  QPR-DEFECTO-SW            PIC X(01).
002000         88  QPR-ES-DEFECTO                VALUE 'Y'.
002100     05  FILLER                    PIC X(15).

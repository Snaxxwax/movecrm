000100******************************************************************
000200*    COPY       : QITMOUT                                        *
000300*    DESCRIPCION : LAYOUT DEL RENGLON DE ARTICULO COTIZADO        *
000400*                  (SALIDA DE QTBPRC01, UN RENGLON POR ARTICULO)  *
000500*    PROGRAMA(S) : QTBPRC01                                       *
000600******************************************************************
000700 01  REG-QITEMO.
000800     05  QIT-QUOTE-NUMBER          PIC X(23).
000900     05  QIT-ITEM-NAME             PIC X(25).
001000     05  QIT-QUANTITY              PIC 9(03).
001100     05  QIT-CUBIC-FEET            PIC 9(04)V99.
001200     05  QIT-UNIT-PRICE            PIC 9(07)V99.
001300     05  QIT-TOTAL-PRICE           PIC 9(07)V99.
001400     05  FILLER                    PIC X(15).
